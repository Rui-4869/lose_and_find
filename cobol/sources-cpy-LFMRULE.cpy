000100* LFMRULE.CPYBK
000200*-----------------------------------------------------------------
000300* LINKAGE RECORD FOR THE "CALL LFM010" PAIR-DECISION ROUTINE.
000400* LFM0002 - RAKAJR - 11/02/1991 - INITIAL VERSION                 LFM0002 
000500*-----------------------------------------------------------------
000600 01  WK-C-RULE-RECORD.
000700     05  WK-C-RULE-INPUT.
000800         10  WK-C-RULE-LOST-CATGRY    PIC X(20).
000900         10  WK-C-RULE-LOST-DESCRN    PIC X(60).
001000         10  WK-C-RULE-LOST-LOCATN    PIC X(30).
001100         10  WK-N-RULE-LOST-OCCRAT    PIC 9(12).
001200         10  WK-C-RULE-FND-CATGRY     PIC X(20).
001300         10  WK-C-RULE-FND-DESCRN     PIC X(60).
001400         10  WK-C-RULE-FND-LOCATN     PIC X(30).
001500         10  WK-N-RULE-FND-OCCRAT     PIC 9(12).
001600     05  WK-C-RULE-OUTPUT.
001700         10  WK-C-RULE-OUTCOME-FLG    PIC X(01).
001800             88  WK-C-RULE-HAS-OUTCOME        VALUE "Y".
001900             88  WK-C-RULE-NO-OUTCOME         VALUE "N".
002000         10  WK-N-RULE-SCORE          PIC 9(03).
002100         10  WK-C-RULE-LEVEL          PIC X(06).
002200         10  WK-C-RULE-REASON         PIC X(40).
002300         10  WK-C-RULE-ERROR-CD       PIC X(07).
002400         10  FILLER                   PIC X(08).
