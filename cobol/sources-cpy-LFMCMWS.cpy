000100*****************************************************************
000200* LFMCMWS.CPYBK
000300* COMMON WORK STORAGE FOR THE LOST-AND-FOUND MATCHING SUITE.
000400* COPIED INTO EVERY LFMnnn PROGRAM - FILE STATUS CONDITIONS,
000500* RUN-DATE/RUN-TIME FIELDS AND THE SHARED ERROR-DISPLAY LINE.
000600*****************************************************************
000700* AMENDMENT HISTORY:
000800*****************************************************************
000900* LFM0001 - RAKAJR  - 04/02/1991 - INITIAL VERSION - LIFTED OUT   LFM0001 
001000*           OF LFM001 SO ALL FOUR LFM PROGRAMS SHARE ONE COPY
001100*           OF THE FILE-STATUS CONDITION NAMES.
001200* LFM0014 - TMPSRK  - 19/11/1998 - Y2K REMEDIATION - WK-C-RUNCCYY LFM0014 
001300*           ADDED, 2-DIGIT WK-C-RUNYY RETAINED FOR OLD REPORTS.
001400* LFM0031 - CMPESQ  - 02/09/2009 - ADD WK-C-DUPLICATE-KEY         LFM0031 
001500*           CONDITION FOR THE MATCH-REGISTER UPSERT LOGIC.
001600*****************************************************************
001700
001800 01  WK-C-COMMON-AREA.
001900     05  WK-C-FILE-STATUS           PIC X(02).
002000         88  WK-C-SUCCESSFUL                VALUE "00".
002100         88  WK-C-END-OF-FILE               VALUE "10".
002200         88  WK-C-RECORD-NOT-FOUND           VALUE "23".
002300         88  WK-C-DUPLICATE-KEY              VALUE "22".
002400         88  WK-C-INVALID-KEY                VALUE "21" "23".
002500
002600* RUN-DATE/TIME STAMP - MOVED OVER EVERY LFM RUN, USED AS THE
002700* CREATED-AT / UPDATED-AT / COMPLETED-AT TIMESTAMP FOR THE RUN.
002800     05  WK-C-RUN-TIMESTAMP.
002900         10  WK-C-RUNCCYY            PIC 9(04).
003000         10  WK-C-RUNMM              PIC 9(02).
003100         10  WK-C-RUNDD              PIC 9(02).
003200         10  WK-C-RUNHH              PIC 9(02).
003300         10  WK-C-RUNMI              PIC 9(02).
003400     05  WK-N-RUN-TIMESTAMP REDEFINES WK-C-RUN-TIMESTAMP
003500                                      PIC 9(12).
003600     05  WK-C-RUNYY                  PIC 9(02).
003700*        LFM0014 - RETAINED FOR OLD 2-DIGIT-YEAR PRINT LINES.     LFM0014 
003800
003900* SHARED COUNTERS - DECLARED COMP PER SHOP STANDARD FOR ANY
004000* FIELD USED ONLY AS A COUNTER, SUBSCRIPT OR ACCUMULATOR.
004100     05  WK-C-ERROR-LINE             PIC X(60).
004150     05  FILLER                      PIC X(08).
