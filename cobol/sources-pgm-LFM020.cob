000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     LFM020.
000500 AUTHOR.         RAKAJR.
000600 INSTALLATION.   LFM LOST-AND-FOUND UNIT.
000700 DATE-WRITTEN.   18 FEB 1991.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS IS THE MATCH-REGISTER SERVICE ROUTINE.  IT
001200*               IS THE ONLY PROGRAM IN THE SUITE THAT OPENS THE
001300*               MATCH-REGISTER FILE, AND IT OPENS/CLOSES IT ON
001400*               EVERY SINGLE CALL - SAME HOUSE STYLE AS THE
001500*               ACCOUNT AND LIMIT SERVICE ROUTINES.
001600*
001700*               FUNCTION CODES RECEIVED IN WK-C-SVCL-FUNCTION -
001800*                 UPST  UPSERT A MATCH FOR A LOST/FOUND PAIR
001900*                 CMPL  MARK A MATCH COMPLETE (IDEMPOTENT)
002000*                 DELL  CASCADE-DELETE ALL MATCHES FOR A LOST-ID
002100*                 DELF  CASCADE-DELETE ALL MATCHES FOR A FOUND-ID
002200*                 RECN  RETURN THE TOP 10 RECENT MATCHES
002300*
002400*=================================================================
002500* HISTORY OF MODIFICATION:
002600*=================================================================
002700* LFM0003 - RAKAJR  - 18/02/1991 - INITIAL VERSION - UPST ONLY,   LFM0003 
002800*                     CONTROL RECORD 000000/000000 CARRIES THE
002900*                     NEXT-MATCH-ID HIGH-WATER MARK
003000* LFM0012 - TMPSRK  - 30/07/1997 - ADD CMPL FUNCTION              LFM0012 
003100* LFM0019 - TMPFYM  - 06/05/2012 - ADD DELL/DELF CASCADE-DELETE   LFM0019 
003200*                     FUNCTIONS PER REQ 2012-118
003300* LFM0027 - CMPESQ  - 14/01/2015 - ADD RECN FUNCTION - SORTS THE  LFM0027 
003400*                     REGISTER ON A WORK FILE, RETURNS TOP 10
003500* LFM0034 - ACNRJR  - 12/03/2021 - RECN NOW SKIPS THE CONTROL     LFM0034 
003600*                     RECORD EXPLICITLY INSTEAD OF RELYING ON
003700*                     SCORE BEING ZERO (REM-041)
003750* LFM0043 - JRSVCK  - 09/11/2023 - CORRECTED THE LFM0003 ENTRY    LFM0043 
003760*                     ABOVE - INITIAL VERSION DATE WAS TYPED AS
003770*                     11/02/2004, THIRTEEN YEARS AFTER THIS
003780*                     PROGRAM'S OWN DATE-WRITTEN - NO CODE CHANGE
003790*                     REQUIRED
003792* LFM0044 - JRSVCK  - 21/01/2024 - B500-DELETE-BY-FOUND WAS       LFM0044 
003793*                     FORCING WK-C-MORE-RECORDS-SW TO "Y" AFTER
003794*                     THE START, THROWING AWAY THE INVALID KEY
003795*                     BRANCH TWO LINES UP - NOW CHECKS
003796*                     WK-C-SUCCESSFUL LIKE B400-DELETE-BY-LOST
003797*                     DOES, AND PICKS UP A THIRD REDEFINES AND
003798*                     TWO 77-LEVEL SCRATCH ITEMS (REQ 2024-004)
003799* LFM0045 - JRSVCK  - 05/02/2024 - TWO FIXES: (1) B610-RELEASE-  LFM0045  
003801*                     REGISTER HAD THE SAME FORCED-"Y" BUG AS
003802*                     B500 ABOVE - THE LFM0044 SWEEP MISSED IT -
003803*                     NOW CHECKS WK-C-SUCCESSFUL THE SAME WAY.
003804*                     (2) THE DESCENDING-UPDATED-AT COMPLEMENT IN
003805*                     B615/B625 SUBTRACTED FROM 11 NINES, BUT
003806*                     LFMMTCH-UPDATED-AT IS A 12-DIGIT FIELD AND
003807*                     EVERY REAL CCYY-BASED TIMESTAMP IS BIGGER
003808*                     THAN THAT - THE COMPUTE WENT NEGATIVE AND
003809*                     THE SIGN WAS LOST INTO THE UNSIGNED RESULT,
003810*                     SORTING RECENT MATCHES OLDEST-FIRST. BOTH
003811*                     COMPUTES NOW SUBTRACT FROM 12 NINES
003812*                     (REQ 2024-007)
003820*---------------------------------------------------------------*
003900 EJECT
004000**********************
004100 ENVIRONMENT DIVISION.
004200**********************
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER.  IBM-AS400.
004500 OBJECT-COMPUTER.  IBM-AS400.
004600 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004700                   UPSI-0 IS UPSI-SWITCH-0
004800                     ON  STATUS IS U0-ON
004900                     OFF STATUS IS U0-OFF.
005000
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300
005400     SELECT MATCH-REGISTER   ASSIGN TO LFMMTCH
005500            ORGANIZATION     IS INDEXED
005600            ACCESS MODE      IS DYNAMIC
005700            RECORD KEY       IS LFMMTCH-KEY OF WK-C-MREG
005800            FILE STATUS      IS WK-C-FILE-STATUS.
005900
006000     SELECT WK-C-SORT-WORK   ASSIGN TO SORTWK1.
006100
006200***************
006300 DATA DIVISION.
006400***************
006500 FILE SECTION.
006600
006700 FD  MATCH-REGISTER
006800     LABEL RECORDS ARE STANDARD
006900     RECORD CONTAINS 110 CHARACTERS.
007000 01  WK-C-MREG.
007100     COPY LFMMTCH.
007200
007300 SD  WK-C-SORT-WORK
007400     RECORD CONTAINS 110 CHARACTERS.
007500 01  WK-C-SORT-REC.
007600     05  WK-C-SORT-CMPL-FLAG         PIC X(01).
007700     05  WK-C-SORT-SCORE-DESC        PIC 9(03).
007800*                  999 - SCORE, SO ASCENDING SORT GIVES US
007900*                  DESCENDING SCORE ORDER.
008000     05  WK-N-SORT-UPDAT-DESC        PIC 9(12).
008100*                  999999999999 - UPDATED-AT, SAME TRICK, GIVES
008200*                  US DESCENDING RECENCY ORDER.
008300     05  WK-C-SORT-BODY.
008400         10  WK-C-SORT-MATCH-ID       PIC 9(06).
008500         10  WK-C-SORT-LOST-ID        PIC 9(06).
008600         10  WK-C-SORT-FOUND-ID       PIC 9(06).
008700         10  WK-C-SORT-LEVEL          PIC X(06).
008800         10  WK-C-SORT-REASON         PIC X(40).
008900         10  WK-C-SORT-COMPL-AT       PIC 9(12).
009000         10  WK-C-SORT-CREATED-AT     PIC 9(12).
009100         10  FILLER                   PIC X(06).
009150*    LFM0044 - CHARACTER-CELL VIEW OF THE SORT RECORD FOR THE
009160*    SORTWK1 DUMP UTILITY WHEN B300's RETURN COMES BACK SHORT.
009170 01  WK-C-SORT-REC-R REDEFINES WK-C-SORT-REC.
009180     05  WK-C-SORT-CELL             PIC X(01) OCCURS 110 TIMES
009190                                     INDEXED BY SRT-X.
009200
009300*************************
009400 WORKING-STORAGE SECTION.
009500*************************
009600 01  FILLER                          PIC X(24)        VALUE
009700     "** PROGRAM LFM020    **".
009800
009900     COPY LFMCMWS.
010000
010010*    LFM0044 - SORT/RETURN COUNTERS STAND ALONE AS 77-LEVELS -
010020*    THEY ARE SET AND TESTED ON THEIR OWN, NOT AS PART OF THE
010030*    WK-C-SCAN-WORK SWITCH GROUP BELOW.
010040 77  WK-N-SORT-COUNT                 PIC 9(03) COMP VALUE ZERO.
010050 77  WK-N-RETURN-COUNT               PIC 9(02) COMP VALUE ZERO.
010060
010100* ------------------- CONTROL-RECORD WORK AREA -------------------
010200 01  WK-C-CTRL-WORK.
010300     05  WK-N-CTRL-NEXT-ID           PIC 9(06) COMP.
010400     05  WK-C-CTRL-FOUND-SW          PIC X(01).
010500         88  WK-C-CTRL-WAS-FOUND             VALUE "Y".
010550     05  FILLER                      PIC X(05).
010600
010700* --------------------- SWEEP/SCAN COUNTERS -----------------------
010800 01  WK-C-SCAN-WORK.
011100     05  WK-C-MORE-RECORDS-SW        PIC X(01) VALUE "Y".
011200         88  WK-C-MORE-RECORDS               VALUE "Y".
011300     05  WK-C-MATCH-FOUND-SW         PIC X(01) VALUE "N".
011400         88  WK-C-PAIR-WAS-FOUND             VALUE "Y".
011450     05  FILLER                      PIC X(04).
011500
011600* ------------ TIMESTAMP SANITY-CHECK VIEW (REM-041) ---------------
011700 01  WK-C-TS-CHECK-GROUP.
011800     05  WK-N-TS-CHECK-CCYY          PIC 9(04).
011900     05  WK-N-TS-CHECK-REST          PIC 9(08).
012000 01  WK-N-TS-CHECK-REDEF REDEFINES WK-C-TS-CHECK-GROUP
012100                                      PIC 9(12).
012200
012300* --------- COMBINED-KEY VIEW - IS THIS THE CONTROL ROW? ----------
012400 01  WK-C-KEY-CHECK-GROUP.
012500     05  WK-C-KEY-CHECK-LOST         PIC 9(06).
012600     05  WK-C-KEY-CHECK-FOUND        PIC 9(06).
012700 01  WK-N-KEY-CHECK-REDEF REDEFINES WK-C-KEY-CHECK-GROUP
012800                                      PIC 9(12).
012900
013000*****************
013100 LINKAGE SECTION.
013200*****************
013300 COPY LFMSVCL.
013400 EJECT
013500********************************************
013600 PROCEDURE DIVISION USING WK-C-SVCL-RECORD.
013700********************************************
013800 MAIN-MODULE.
013900     PERFORM A000-PROCESS-CALLED-ROUTINE
014000        THRU A099-PROCESS-CALLED-ROUTINE-EX.
014100     GOBACK.
014200
014300*---------------------------------------------------------------*
014400 A000-PROCESS-CALLED-ROUTINE.
014500*---------------------------------------------------------------*
014600     MOVE SPACES                     TO WK-C-SVCL-ERROR-CD.
014700     MOVE ZERO                       TO WK-N-SVCL-OUT-MATCH-ID.
014800     MOVE ZERO                       TO WK-N-SVCL-RECN-COUNT.
014900
015000     OPEN I-O MATCH-REGISTER.
015100     IF      NOT WK-C-SUCCESSFUL
015200             MOVE "OPNERR"            TO WK-C-SVCL-ERROR-CD
015300             GO TO A099-PROCESS-CALLED-ROUTINE-EX.
015400
015500     PERFORM B100-LOAD-CONTROL-RECORD
015600        THRU B100-LOAD-CONTROL-RECORD-EX.
015700
015800     EVALUATE WK-C-SVCL-FUNCTION
015900         WHEN "UPST"
016000             PERFORM B200-UPSERT-MATCH
016100                THRU B200-UPSERT-MATCH-EX
016200         WHEN "CMPL"
016300             PERFORM B300-COMPLETE-MATCH
016400                THRU B300-COMPLETE-MATCH-EX
016500         WHEN "DELL"
016600             PERFORM B400-DELETE-BY-LOST
016700                THRU B400-DELETE-BY-LOST-EX
016800         WHEN "DELF"
016900             PERFORM B500-DELETE-BY-FOUND
017000                THRU B500-DELETE-BY-FOUND-EX
017100         WHEN "RECN"
017200             PERFORM B600-RECENT-MATCHES
017300                THRU B600-RECENT-MATCHES-EX
017400         WHEN OTHER
017500             MOVE "BADFUNC"           TO WK-C-SVCL-ERROR-CD
017600     END-EVALUATE.
017700
017800     CLOSE MATCH-REGISTER.
017900
018000 A099-PROCESS-CALLED-ROUTINE-EX.
018100     EXIT.
018200
018300*---------------------------------------------------------------*
018400*    CONTROL RECORD 000000/000000 CARRIES THE NEXT-MATCH-ID
018500*    HIGH-WATER MARK.  BUILT ON THE VERY FIRST CALL EVER MADE.
018600*---------------------------------------------------------------*
018700 B100-LOAD-CONTROL-RECORD.
018800
018900     MOVE ZERO                       TO LFMMTCH-LOST-ID
019000                                        LFMMTCH-FOUND-ID.
019100     READ MATCH-REGISTER
019200          KEY IS LFMMTCH-KEY
019300          INVALID KEY
019400              MOVE "N"                TO WK-C-CTRL-FOUND-SW.
019500
019600     IF      WK-C-SUCCESSFUL
019700             MOVE LFMMTCH-MATCH-ID    TO WK-N-CTRL-NEXT-ID
019800             MOVE "Y"                 TO WK-C-CTRL-FOUND-SW
019900     ELSE
020000             MOVE ZERO                TO WK-N-CTRL-NEXT-ID
020100             MOVE ZERO                TO LFMMTCH-MATCH-ID
020200             MOVE ZERO                TO LFMMTCH-LOST-ID
020300                                          LFMMTCH-FOUND-ID
020400             MOVE ZERO                TO LFMMTCH-SCORE
020500             MOVE SPACES              TO LFMMTCH-LEVEL
020600             MOVE SPACES              TO LFMMTCH-REASON
020700             MOVE "N"                 TO LFMMTCH-COMPL-FLAG
020800             MOVE ZERO                TO LFMMTCH-COMPL-AT
020900                                          LFMMTCH-CREATED-AT
021000                                          LFMMTCH-UPDATED-AT
021100             MOVE SPACES              TO FILLER OF WK-C-MREG
021200             WRITE WK-C-MREG
021300                 INVALID KEY
021400                     MOVE "CTLWERR"   TO WK-C-SVCL-ERROR-CD.
021500
021600 B100-LOAD-CONTROL-RECORD-EX.
021700     EXIT.
021800
021900*---------------------------------------------------------------*
022000*    UPST - UPSERT THE MATCH FOR ONE LOST/FOUND PAIR.  A MATCH
022100*    ALREADY MARKED COMPLETE IS NEVER OVERWRITTEN - SEE LFM0012.
022200*---------------------------------------------------------------*
022300 B200-UPSERT-MATCH.
022400
022500     MOVE WK-N-SVCL-RUN-TS            TO WK-N-TS-CHECK-REDEF.
022600     IF      WK-N-TS-CHECK-CCYY < 1990
022700         OR  WK-N-TS-CHECK-CCYY > 2079
022800             MOVE "BADTS"              TO WK-C-SVCL-ERROR-CD
022900             GO TO B200-UPSERT-MATCH-EX.
023000
023100     MOVE WK-N-SVCL-LOST-ID          TO LFMMTCH-LOST-ID.
023200     MOVE WK-N-SVCL-FOUND-ID         TO LFMMTCH-FOUND-ID.
023300     READ MATCH-REGISTER
023400          KEY IS LFMMTCH-KEY
023500          INVALID KEY
023600              MOVE "N"                TO WK-C-MATCH-FOUND-SW.
023700
023800     IF      WK-C-SUCCESSFUL
023900             MOVE "Y"                 TO WK-C-MATCH-FOUND-SW
024000     ELSE
024100             MOVE "N"                 TO WK-C-MATCH-FOUND-SW.
024200
024300     IF      WK-C-PAIR-WAS-FOUND
024400         AND LFMMTCH-IS-COMPLETE
024500             MOVE LFMMTCH-MATCH-ID    TO WK-N-SVCL-OUT-MATCH-ID
024600             GO TO B200-UPSERT-MATCH-EX.
024700
024800     IF      WK-C-PAIR-WAS-FOUND
024900             MOVE WK-N-SVCL-IN-SCORE  TO LFMMTCH-SCORE
025000             MOVE WK-C-SVCL-IN-LEVEL  TO LFMMTCH-LEVEL
025100             MOVE WK-C-SVCL-IN-REASON TO LFMMTCH-REASON
025200             MOVE WK-N-SVCL-RUN-TS    TO LFMMTCH-UPDATED-AT
025300             MOVE LFMMTCH-MATCH-ID    TO WK-N-SVCL-OUT-MATCH-ID
025400             REWRITE WK-C-MREG
025500                 INVALID KEY
025600                     MOVE "REWRERR"   TO WK-C-SVCL-ERROR-CD
025700             GO TO B200-UPSERT-MATCH-EX.
025800
025900     ADD     1                       TO WK-N-CTRL-NEXT-ID.
026000     MOVE    WK-N-CTRL-NEXT-ID       TO LFMMTCH-MATCH-ID.
026100     MOVE    WK-N-SVCL-LOST-ID       TO LFMMTCH-LOST-ID.
026200     MOVE    WK-N-SVCL-FOUND-ID      TO LFMMTCH-FOUND-ID.
026300     MOVE    WK-N-SVCL-IN-SCORE      TO LFMMTCH-SCORE.
026400     MOVE    WK-C-SVCL-IN-LEVEL      TO LFMMTCH-LEVEL.
026500     MOVE    WK-C-SVCL-IN-REASON     TO LFMMTCH-REASON.
026600     MOVE    "N"                     TO LFMMTCH-COMPL-FLAG.
026700     MOVE    ZERO                    TO LFMMTCH-COMPL-AT.
026800     MOVE    WK-N-SVCL-RUN-TS        TO LFMMTCH-CREATED-AT.
026900     MOVE    WK-N-SVCL-RUN-TS        TO LFMMTCH-UPDATED-AT.
027000     MOVE    SPACES                  TO FILLER OF WK-C-MREG.
027100     WRITE   WK-C-MREG
027200             INVALID KEY
027300                 MOVE "WRTERR"        TO WK-C-SVCL-ERROR-CD.
027400
027500     MOVE    LFMMTCH-MATCH-ID        TO WK-N-SVCL-OUT-MATCH-ID.
027600
027700     MOVE ZERO                       TO LFMMTCH-LOST-ID
027800                                        LFMMTCH-FOUND-ID.
027900     READ MATCH-REGISTER
028000          KEY IS LFMMTCH-KEY
028100          INVALID KEY
028200              MOVE "CTLRERR"          TO WK-C-SVCL-ERROR-CD.
028300     MOVE    WK-N-CTRL-NEXT-ID        TO LFMMTCH-MATCH-ID.
028400     REWRITE WK-C-MREG
028500             INVALID KEY
028600                 MOVE "CTLUERR"       TO WK-C-SVCL-ERROR-CD.
028700
028800 B200-UPSERT-MATCH-EX.
028900     EXIT.
029000
029100*---------------------------------------------------------------*
029200*    CMPL - MARK THE MATCH FOR ONE LOST/FOUND PAIR COMPLETE.
029300*    IDEMPOTENT - COMPLETING AN ALREADY-COMPLETE MATCH IS A
029400*    NO-OP, NOT AN ERROR.
029500*---------------------------------------------------------------*
029600 B300-COMPLETE-MATCH.
029700
029800     MOVE WK-N-SVCL-LOST-ID          TO LFMMTCH-LOST-ID.
029900     MOVE WK-N-SVCL-FOUND-ID         TO LFMMTCH-FOUND-ID.
030000     READ MATCH-REGISTER
030100          KEY IS LFMMTCH-KEY
030200          INVALID KEY
030300              MOVE "NOTFOUND"         TO WK-C-SVCL-ERROR-CD
030400              GO TO B300-COMPLETE-MATCH-EX.
030500
030600     MOVE    LFMMTCH-MATCH-ID        TO WK-N-SVCL-OUT-MATCH-ID.
030700
030800     IF      LFMMTCH-IS-COMPLETE
030900             GO TO B300-COMPLETE-MATCH-EX.
031000
031100     MOVE    "Y"                     TO LFMMTCH-COMPL-FLAG.
031200     MOVE    WK-N-SVCL-RUN-TS        TO LFMMTCH-COMPL-AT.
031300     MOVE    WK-N-SVCL-RUN-TS        TO LFMMTCH-UPDATED-AT.
031400     REWRITE WK-C-MREG
031500             INVALID KEY
031600                 MOVE "REWRERR"       TO WK-C-SVCL-ERROR-CD.
031700
031800 B300-COMPLETE-MATCH-EX.
031900     EXIT.
032000
032100*---------------------------------------------------------------*
032200*    DELL - CASCADE-DELETE EVERY MATCH FOR ONE LOST-ID.  THE
032300*    LOST-ID IS THE HIGH-ORDER HALF OF THE RECORD KEY, SO A
032400*    START/READ-NEXT PASS CAN STOP AS SOON AS IT RUNS OFF THE
032500*    LOST-ID RANGE.
032600*---------------------------------------------------------------*
032700 B400-DELETE-BY-LOST.
032800
032900     MOVE WK-N-SVCL-LOST-ID          TO LFMMTCH-LOST-ID.
033000     MOVE ZERO                       TO LFMMTCH-FOUND-ID.
033100     START MATCH-REGISTER KEY NOT < LFMMTCH-KEY
033200         INVALID KEY
033300             MOVE "N"                 TO WK-C-MORE-RECORDS-SW.
033400     IF      WK-C-SUCCESSFUL
033500             MOVE "Y"                 TO WK-C-MORE-RECORDS-SW
033600     ELSE
033700             MOVE "N"                 TO WK-C-MORE-RECORDS-SW.
033800
033900     PERFORM B410-DELETE-LOST-STEP
034000        THRU B410-DELETE-LOST-STEP-EX
034100        UNTIL NOT WK-C-MORE-RECORDS.
034200
034300 B400-DELETE-BY-LOST-EX.
034400     EXIT.
034500
034600*---------------------------------------------------------------*
034700*    BODY OF THE B400 SCAN - ONE MATCH-REGISTER ROW PER CALL.
034800*---------------------------------------------------------------*
034900 B410-DELETE-LOST-STEP.
035000
035100     READ MATCH-REGISTER NEXT RECORD
035200         AT END
035300             MOVE "N"                 TO WK-C-MORE-RECORDS-SW.
035400
035500     IF      WK-C-MORE-RECORDS
035600             MOVE LFMMTCH-LOST-ID     TO WK-C-KEY-CHECK-LOST
035700             MOVE LFMMTCH-FOUND-ID    TO WK-C-KEY-CHECK-FOUND
035800             IF  LFMMTCH-LOST-ID = WK-N-SVCL-LOST-ID
035900                 IF  WK-N-KEY-CHECK-REDEF NOT = ZERO
036000                     DELETE MATCH-REGISTER RECORD
036100                         INVALID KEY
036200                             MOVE "DELERR" TO WK-C-SVCL-ERROR-CD
036300                     END-DELETE
036400                 END-IF
036500             ELSE
036600                 MOVE "N"             TO WK-C-MORE-RECORDS-SW
036700             END-IF
036800     END-IF.
036900
037000 B410-DELETE-LOST-STEP-EX.
037100     EXIT.
037200
037300*---------------------------------------------------------------*
037400*    DELF - CASCADE-DELETE EVERY MATCH FOR ONE FOUND-ID.  THE
037500*    FOUND-ID IS THE LOW-ORDER HALF OF THE KEY SO THERE IS NO
037600*    SHORT-CUT START POSITION - A FULL SEQUENTIAL PASS IS MADE.
037700*---------------------------------------------------------------*
037800 B500-DELETE-BY-FOUND.
037900
038000     MOVE ZERO                       TO LFMMTCH-LOST-ID
038100                                        LFMMTCH-FOUND-ID.
038200     START MATCH-REGISTER KEY NOT < LFMMTCH-KEY
038300         INVALID KEY
038400             MOVE "N"                 TO WK-C-MORE-RECORDS-SW.
038450     IF      WK-C-SUCCESSFUL
038470             MOVE "Y"                 TO WK-C-MORE-RECORDS-SW
038480     ELSE
038490             MOVE "N"                 TO WK-C-MORE-RECORDS-SW.
038600
038700     PERFORM B510-DELETE-FOUND-STEP
038800        THRU B510-DELETE-FOUND-STEP-EX
038900        UNTIL NOT WK-C-MORE-RECORDS.
039000
039100 B500-DELETE-BY-FOUND-EX.
039200     EXIT.
039300
039400*---------------------------------------------------------------*
039500*    BODY OF THE B500 SCAN - ONE MATCH-REGISTER ROW PER CALL.
039600*---------------------------------------------------------------*
039700 B510-DELETE-FOUND-STEP.
039800
039900     READ MATCH-REGISTER NEXT RECORD
040000         AT END
040100             MOVE "N"                 TO WK-C-MORE-RECORDS-SW.
040200
040300     IF      WK-C-MORE-RECORDS
040400             MOVE LFMMTCH-LOST-ID     TO WK-C-KEY-CHECK-LOST
040500             MOVE LFMMTCH-FOUND-ID    TO WK-C-KEY-CHECK-FOUND
040600     END-IF.
040700
040800     IF      WK-C-MORE-RECORDS
040900     AND     LFMMTCH-FOUND-ID = WK-N-SVCL-FOUND-ID
041000     AND     WK-N-KEY-CHECK-REDEF NOT = ZERO
041100             DELETE MATCH-REGISTER RECORD
041200                 INVALID KEY
041300                     MOVE "DELERR"     TO WK-C-SVCL-ERROR-CD
041400             END-DELETE
041500     END-IF.
041600
041700 B510-DELETE-FOUND-STEP-EX.
041800     EXIT.
041900
042000*---------------------------------------------------------------*
042100*    RECN - SEQUENTIALLY RELEASE EVERY REAL MATCH ROW (SKIPPING
042200*    THE 000000/000000 CONTROL RECORD) ONTO THE SORT WORK FILE,
042300*    SORT ASCENDING COMPLETED-FLAG / DESCENDING SCORE /
042400*    DESCENDING UPDATED-AT, AND RETURN THE FIRST 10 ROWS.
042500*---------------------------------------------------------------*
042600 B600-RECENT-MATCHES.
042700
042800     SORT WK-C-SORT-WORK
042900         ON ASCENDING  KEY WK-C-SORT-CMPL-FLAG
043000         ON ASCENDING  KEY WK-C-SORT-SCORE-DESC
043100         ON ASCENDING  KEY WK-N-SORT-UPDAT-DESC
043200         INPUT PROCEDURE  IS B610-RELEASE-REGISTER
043300                         THRU B610-RELEASE-REGISTER-EX
043400         OUTPUT PROCEDURE IS B620-RETURN-TOP-TEN
043500                         THRU B620-RETURN-TOP-TEN-EX.
043600
043700     MOVE WK-N-RETURN-COUNT           TO WK-N-SVCL-RECN-COUNT.
043800
043900 B600-RECENT-MATCHES-EX.
044000     EXIT.
044100
044200*---------------------------------------------------------------*
044300 B610-RELEASE-REGISTER.
044400*---------------------------------------------------------------*
044500     MOVE ZERO                       TO LFMMTCH-LOST-ID
044600                                        LFMMTCH-FOUND-ID.
044700     START MATCH-REGISTER KEY NOT < LFMMTCH-KEY
044800         INVALID KEY
044900             MOVE "N"                 TO WK-C-MORE-RECORDS-SW.
044950     IF      WK-C-SUCCESSFUL
044970             MOVE "Y"                 TO WK-C-MORE-RECORDS-SW
044980     ELSE
044990             MOVE "N"                 TO WK-C-MORE-RECORDS-SW.
045100
045200     PERFORM B615-RELEASE-STEP
045300        THRU B615-RELEASE-STEP-EX
045400        UNTIL NOT WK-C-MORE-RECORDS.
045500
045600 B610-RELEASE-REGISTER-EX.
045700     EXIT.
045800
045900*---------------------------------------------------------------*
046000*    BODY OF THE B610 SCAN - ONE MATCH-REGISTER ROW PER CALL.
046100*---------------------------------------------------------------*
046200 B615-RELEASE-STEP.
046300
046400     READ MATCH-REGISTER NEXT RECORD
046500         AT END
046600             MOVE "N"                 TO WK-C-MORE-RECORDS-SW.
046700
046800     IF      WK-C-MORE-RECORDS
046900             MOVE LFMMTCH-LOST-ID     TO WK-C-KEY-CHECK-LOST
047000             MOVE LFMMTCH-FOUND-ID    TO WK-C-KEY-CHECK-FOUND
047100     END-IF.
047200
047300     IF      WK-C-MORE-RECORDS
047400     AND     WK-N-KEY-CHECK-REDEF NOT = ZERO
047500             MOVE LFMMTCH-COMPL-FLAG  TO WK-C-SORT-CMPL-FLAG
047600             COMPUTE WK-C-SORT-SCORE-DESC = 999 - LFMMTCH-SCORE
047700             COMPUTE WK-N-SORT-UPDAT-DESC =
047800                     999999999999 - LFMMTCH-UPDATED-AT
047900             MOVE LFMMTCH-MATCH-ID    TO WK-C-SORT-MATCH-ID
048000             MOVE LFMMTCH-LOST-ID     TO WK-C-SORT-LOST-ID
048100             MOVE LFMMTCH-FOUND-ID    TO WK-C-SORT-FOUND-ID
048200             MOVE LFMMTCH-LEVEL       TO WK-C-SORT-LEVEL
048300             MOVE LFMMTCH-REASON      TO WK-C-SORT-REASON
048400             MOVE LFMMTCH-COMPL-AT    TO WK-C-SORT-COMPL-AT
048500             MOVE LFMMTCH-CREATED-AT  TO WK-C-SORT-CREATED-AT
048600             RELEASE WK-C-SORT-REC
048700     END-IF.
048800
048900 B615-RELEASE-STEP-EX.
049000     EXIT.
049100
049200*---------------------------------------------------------------*
049300 B620-RETURN-TOP-TEN.
049400*---------------------------------------------------------------*
049500     MOVE ZERO                       TO WK-N-RETURN-COUNT.
049600     MOVE "Y"                        TO WK-C-MORE-RECORDS-SW.
049700
049800     PERFORM B625-RETURN-STEP
049900        THRU B625-RETURN-STEP-EX
050000        UNTIL NOT WK-C-MORE-RECORDS.
050100
050200 B620-RETURN-TOP-TEN-EX.
050300     EXIT.
050400
050500*---------------------------------------------------------------*
050600*    BODY OF THE B620 SCAN - ONE SORTED ROW PER CALL, STOPPING
050700*    AFTER THE TENTH ROW IS CAPTURED INTO THE RETURN TABLE.
050800*---------------------------------------------------------------*
050900 B625-RETURN-STEP.
051000
051100     RETURN WK-C-SORT-WORK
051200         AT END
051300             MOVE "N"                 TO WK-C-MORE-RECORDS-SW.
051400
051500     IF      WK-C-MORE-RECORDS
051600     AND     WK-N-RETURN-COUNT < 10
051700             ADD 1                    TO WK-N-RETURN-COUNT
051800             SET SVCL-RX TO WK-N-RETURN-COUNT
051900             MOVE WK-C-SORT-MATCH-ID
052000                   TO WK-N-SVCL-RECN-MATCH-ID (SVCL-RX)
052100             MOVE WK-C-SORT-LOST-ID
052200                   TO WK-N-SVCL-RECN-LOST-ID (SVCL-RX)
052300             MOVE WK-C-SORT-FOUND-ID
052400                   TO WK-N-SVCL-RECN-FOUND-ID (SVCL-RX)
052500             COMPUTE WK-N-SVCL-RECN-SCORE (SVCL-RX) =
052600                     999 - WK-C-SORT-SCORE-DESC
052700             MOVE WK-C-SORT-LEVEL
052800                   TO WK-C-SVCL-RECN-LEVEL (SVCL-RX)
052900             MOVE WK-C-SORT-CMPL-FLAG
053000                   TO WK-C-SVCL-RECN-CMPFLAG (SVCL-RX)
053100             MOVE WK-C-SORT-REASON
053200                   TO WK-C-SVCL-RECN-REASON (SVCL-RX)
053300             COMPUTE WK-N-SVCL-RECN-UPDAT (SVCL-RX) =
053400                     999999999999 - WK-N-SORT-UPDAT-DESC
053500     END-IF.
053600
053700 B625-RETURN-STEP-EX.
053800     EXIT.
053900
054000******************************************************************
054100************** END OF PROGRAM SOURCE -  LFM020 ******************
054200******************************************************************
