000100* LFMLOST.CPYBK
000200*-----------------------------------------------------------------
000300* LFM0001 - RAKAJR - 04/02/1991 - INITIAL VERSION                 LFM0001 
000400*-----------------------------------------------------------------
000500     05  LFMLOST-RECORD              PIC X(184).
000600*
000700* I-O FORMAT:LFMLOSTR  FROM FILE LFMLOST   OF LIBRARY LFMLIB
000800* ONE ROW PER LOST-ITEM REPORT, WRITTEN BY THE INTAKE SCREENS.
000900*
001000     05  LFMLOSTR REDEFINES LFMLOST-RECORD.
001100         10  LFMLOST-LOST-ID          PIC 9(06).
001200*                        UNIQUE LOST-REPORT IDENTIFIER
001300         10  LFMLOST-CATEGORY         PIC X(20).
001400*                        ITEM CATEGORY - FIXED CODE SET
001500         10  LFMLOST-DESCRIPTN        PIC X(60).
001600*                        FREE-TEXT DESCRIPTION OF THE ITEM
001700         10  LFMLOST-LOCATION         PIC X(30).
001800*                        WHERE THE ITEM WAS LOST
001900         10  LFMLOST-OCCURRED-AT      PIC 9(12).
002000*                        LOSS TIMESTAMP - YYYYMMDDHHMM
002100         10  LFMLOST-REPORTER-NM      PIC X(20).
002200*                        OPTIONAL REPORTER NAME - SPACE IF NONE
002300         10  LFMLOST-CONTACT-INF      PIC X(30).
002400*                        OPTIONAL CONTACT INFO - SPACE IF NONE
002500         10  LFMLOST-OWNER-ID         PIC 9(06).
002600*                        REPORTING USER IDENTIFIER
