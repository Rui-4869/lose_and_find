000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     LFM001.
000500 AUTHOR.         RAKAJR.
000600 INSTALLATION.   LFM LOST-AND-FOUND UNIT.
000700 DATE-WRITTEN.   04 FEB 1991.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  NIGHTLY MATCHING SWEEP FOR THE LOST-AND-FOUND
001200*               REGISTER.  READS THE ENTIRE LOST-ITEMS FILE
001300*               AGAINST THE ENTIRE FOUND-ITEMS FILE, CALLS THE
001400*               RULE-BASED DECISION ROUTINE (LFM010) FOR EVERY
001500*               LOST/FOUND PAIR, POSTS ANY OUTCOME TO THE MATCH
001600*               REGISTER THROUGH THE MATCH SERVICE ROUTINE
001700*               (LFM020), AND PRINTS THE RECENT-MATCHES REPORT
001800*               WITH CONTROL TOTALS AT THE END OF THE RUN.
001900*
002000*=================================================================
002100* HISTORY OF MODIFICATION:
002200*=================================================================
002300* LFM0001 - RAKAJR  - 04/02/1991 - INITIAL VERSION - CATEGORY     LFM0001 
002400*                     MATCH ONLY, NO REPORT
002500* LFM0006 - RAKAJR  - 17/09/1992 - CALL OUT THE DECISION LOGIC    LFM0006 
002600*                     TO LFM010 SO IT CAN BE SHARED WITH THE
002700*                     ON-LINE INTAKE SCREENS
002800* LFM0011 - TMPSRK  - 12/03/1996 - ADD MATCH-REPORT PRINT FILE    LFM0011 
002900*                     AND CONTROL TOTALS (REQ 96-014)
003000* LFM0014 - TMPSRK  - 19/11/1998 - Y2K REMEDIATION - RUN DATE IS  LFM0014 
003100*                     NOW WINDOWED TO A FULL 4-DIGIT CENTURY
003200*                     BEFORE IT IS USED AS A TIMESTAMP
003300* LFM0019 - TMPFYM  - 06/05/2012 - CALL LFM020 TO POST MATCHES    LFM0019 
003400*                     INSTEAD OF WRITING MATCH-REGISTER DIRECTLY
003500*                     (REQ 2012-118 - SHARE THE REGISTER WITH THE
003600*                     ON-LINE CLAIM SCREENS)
003700* LFM0028 - CMPESQ  - 02/02/2015 - RECENT-MATCHES SECTION OF THE  LFM0028 
003800*                     REPORT NOW COMES FROM LFM020'S RECN
003900*                     FUNCTION INSTEAD OF BEING SORTED IN-LINE
004000* LFM0035 - ACNRJR  - 19/08/2022 - RAISE FOUND-ITEMS WORK TABLE   LFM0035 
004100*                     FROM 300 TO 500 ENTRIES (REQ 2022-071)
004110* LFM0041 - JRSVCK  - 14/03/2023 - LOST-ITEMS AND FOUND-ITEMS ARE LFM0041 
004120*                     PLAIN SEQUENTIAL EXTRACTS, NOT INDEXED -
004130*                     SELECT CLAUSES CORRECTED FROM ORGANIZATION
004140*                     IS INDEXED (WOULD NOT OPEN ON THE REAL
004150*                     EXTRACT) TO ORGANIZATION IS SEQUENTIAL
004160*                     (REQ 2023-019)
004170* LFM0042 - JRSVCK  - 02/11/2023 - WK-N-PAIRS-EVAL-CNT WAS ONLY   LFM0042 
004180*                     BEING BUMPED FOR PAIRS THAT PRODUCED AN
004190*                     OUTCOME, SO IT COULD NEVER CROSS-CHECK
004195*                     AGAINST HIGH+MEDIUM+LOW - NOW COUNTS EVERY
004198*                     CALL TO LFM010, MATCHED OR NOT (REQ 2023-052)
004199* LFM0044 - JRSVCK  - 21/01/2024 - BROKE WK-C-PRINT-REC OUT INTO   LFM0044
004201*                     ITS OWN CHARACTER TABLE FOR THE PRINT-SPOOL
004202*                     SCAN UTILITY, AND PULLED THE TABLE-LOAD
004203*                     SWITCH AND POINTER OUT OF WK-C-SWITCHES/
004204*                     WK-C-COUNTERS AS STAND-ALONE 77-LEVELS
004205*                     (REQ 2024-004)
004210*---------------------------------------------------------------*
004300 EJECT
004400**********************
004500 ENVIRONMENT DIVISION.
004600**********************
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER.  IBM-AS400.
004900 OBJECT-COMPUTER.  IBM-AS400.
005000 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
005100                   LOCAL-DATA IS LOCAL-DATA-AREA
005200                   UPSI-0 IS UPSI-SWITCH-0
005300                     ON  STATUS IS U0-ON
005400                     OFF STATUS IS U0-OFF.
005500
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800
005900     SELECT LOST-ITEMS       ASSIGN TO LFMLOST
006000            ORGANIZATION     IS SEQUENTIAL
006100            FILE STATUS      IS WK-C-FILE-STATUS.
006400
006500     SELECT FOUND-ITEMS      ASSIGN TO LFMFOUND
006600            ORGANIZATION     IS SEQUENTIAL
006700            FILE STATUS      IS WK-C-FILE-STATUS.
007000
007100     SELECT MATCH-REPORT     ASSIGN TO LFMMR001
007200            ORGANIZATION     IS SEQUENTIAL
007300            FILE STATUS      IS WK-C-FILE-STATUS.
007400
007500***************
007600 DATA DIVISION.
007700***************
007800 FILE SECTION.
007900
008000 FD  LOST-ITEMS
008100     LABEL RECORDS ARE STANDARD
008200     RECORD CONTAINS 184 CHARACTERS.
008300 01  WK-C-LOST.
008400     COPY LFMLOST.
008500
008600 FD  FOUND-ITEMS
008700     LABEL RECORDS ARE STANDARD
008800     RECORD CONTAINS 184 CHARACTERS.
008900 01  WK-C-FOUND.
009000     COPY LFMFOUND.
009100
009200 FD  MATCH-REPORT
009300     LABEL RECORDS ARE STANDARD
009400     RECORD CONTAINS 132 CHARACTERS.
009500 01  WK-C-PRINT-REC                  PIC X(132).
009510*    LFM0044 - CHARACTER-CELL VIEW OF THE PRINT LINE FOR THE
009520*    PRINT-SPOOL SCAN UTILITY (LOOKS FOR STRAY BINARY BYTES
009530*    BEFORE THE LINE GOES TO THE SPOOL FILE).
009540 01  WK-C-PRINT-REC-R REDEFINES WK-C-PRINT-REC.
009550     05  WK-C-PRINT-CELL            PIC X(01) OCCURS 132 TIMES
009560                                     INDEXED BY PRT-X.
009600
009700*************************
009800 WORKING-STORAGE SECTION.
009900*************************
010000 01  FILLER                          PIC X(24)        VALUE
010100     "** PROGRAM LFM001    **".
010200
010300     COPY LFMCMWS.
010400
010410*    LFM0044 - TABLE-LOAD SWITCH AND POINTER STAND ALONE AS
010420*    77-LEVELS, NOT GROUP MEMBERS - THEY ARE WORKED ON BY
010430*    THEMSELVES AND NEVER MOVED OR COMPARED AS PART OF
010440*    WK-C-SWITCHES/WK-C-COUNTERS.
010450 77  WK-C-FOUND-EOF-SW               PIC X(01) VALUE "N".
010460     88  WK-C-FOUND-AT-EOF                  VALUE "Y".
010470 77  WK-N-FOUND-TBL-IX               PIC 9(04) COMP.
010480
010500* -------------------------- RUN-DATE WORK -------------------------
010600 01  WK-C-ACCEPT-DATE                PIC 9(06).
010700 01  WK-C-ACCEPT-DATE-R REDEFINES WK-C-ACCEPT-DATE.
010800     05  WK-N-ACCEPT-YY              PIC 9(02).
010900     05  WK-N-ACCEPT-MM              PIC 9(02).
011000     05  WK-N-ACCEPT-DD              PIC 9(02).
011100 01  WK-C-ACCEPT-TIME                PIC 9(08).
011200 01  WK-C-ACCEPT-TIME-R REDEFINES WK-C-ACCEPT-TIME.
011300     05  WK-N-ACCEPT-HH              PIC 9(02).
011400     05  WK-N-ACCEPT-MI              PIC 9(02).
011500     05  WK-N-ACCEPT-SS              PIC 9(02).
011600     05  WK-N-ACCEPT-HS              PIC 9(02).
011700 01  WK-N-ACCEPT-CENTURY             PIC 9(02) COMP.
011800
011900* ------------------- CONTROL SWITCHES AND COUNTERS -----------------
012000 01  WK-C-SWITCHES.
012100     05  WK-C-LOST-EOF-SW            PIC X(01) VALUE "N".
012200         88  WK-C-LOST-AT-EOF                VALUE "Y".
012500     05  WK-C-OUTCOME-SW             PIC X(01) VALUE "N".
012600         88  WK-C-PAIR-HAS-OUTCOME           VALUE "Y".
012650     05  FILLER                      PIC X(06).
012700
012800 01  WK-C-COUNTERS.
012900     05  WK-N-FOUND-TBL-CNT          PIC 9(04) COMP VALUE ZERO.
013100     05  WK-N-PAIRS-EVAL-CNT         PIC 9(07) COMP VALUE ZERO.
013200     05  WK-N-HIGH-CNT               PIC 9(07) COMP VALUE ZERO.
013300     05  WK-N-MEDIUM-CNT             PIC 9(07) COMP VALUE ZERO.
013400     05  WK-N-LOW-CNT                PIC 9(07) COMP VALUE ZERO.
013500     05  WK-N-LOST-READ-CNT          PIC 9(07) COMP VALUE ZERO.
013600     05  WK-N-FOUND-READ-CNT         PIC 9(07) COMP VALUE ZERO.
013700     05  WK-N-RECENT-IX              PIC 9(02) COMP.
013750     05  FILLER                      PIC X(04).
013800
013900* ------------- IN-MEMORY FOUND-ITEMS TABLE (LFM0035) ---------------
014000* LOADED ONCE AT THE START OF THE RUN SO THE LOST-ITEMS PASS CAN
014100* BE NESTED AGAINST IT WITHOUT RE-READING FOUND-ITEMS FOR EVERY
014200* LOST RECORD.
014300 01  WK-C-FOUND-TABLE.
014400     05  WK-C-FOUND-ENTRY OCCURS 500 TIMES INDEXED BY FND-X.
014500         10  WK-N-FTBL-FOUND-ID      PIC 9(06).
014600         10  WK-C-FTBL-CATEGORY      PIC X(20).
014700         10  WK-C-FTBL-DESCRIPTN     PIC X(60).
014800         10  WK-C-FTBL-LOCATION      PIC X(30).
014900         10  WK-N-FTBL-OCCRD-AT      PIC 9(12).
014950         10  FILLER                  PIC X(02).
015000
015100* ------------- CALL LINKAGE RECORDS OWNED BY THIS PROGRAM ----------
015200     COPY LFMRULE.
015300     COPY LFMSVCL.
015400
015500* --------------------------- PRINT WORK ----------------------------
015600 01  WK-C-HDR1-LINE.
015700     05  FILLER                      PIC X(01) VALUE SPACE.
015800     05  FILLER                      PIC X(40) VALUE
015900         "LFM LOST-AND-FOUND MATCH REPORT".
016000     05  FILLER                      PIC X(10) VALUE
016100         "RUN DATE  ".
016200     05  HDR1-RUN-CCYY               PIC 9(04).
016300     05  FILLER                      PIC X(01) VALUE "-".
016400     05  HDR1-RUN-MM                 PIC 9(02).
016500     05  FILLER                      PIC X(01) VALUE "-".
016600     05  HDR1-RUN-DD                 PIC 9(02).
016700     05  FILLER                      PIC X(71) VALUE SPACES.
016800
016900 01  WK-C-HDR2-LINE.
017000     05  FILLER                      PIC X(01) VALUE SPACE.
017100     05  FILLER                      PIC X(09) VALUE "MATCH-ID".
017200     05  FILLER                      PIC X(09) VALUE "LOST-ID".
017300     05  FILLER                      PIC X(09) VALUE "FOUND-ID".
017400     05  FILLER                      PIC X(06) VALUE "SCORE".
017500     05  FILLER                      PIC X(08) VALUE "LEVEL".
017600     05  FILLER                      PIC X(06) VALUE "CMPL".
017700     05  FILLER                      PIC X(42) VALUE "REASON".
017800     05  FILLER                      PIC X(42) VALUE SPACES.
017900
018000 01  WK-C-DET-LINE.
018100     05  FILLER                      PIC X(01) VALUE SPACE.
018200     05  DET-MATCH-ID                PIC ZZZZZ9.
018300     05  FILLER                      PIC X(03) VALUE SPACES.
018400     05  DET-LOST-ID                 PIC ZZZZZ9.
018500     05  FILLER                      PIC X(03) VALUE SPACES.
018600     05  DET-FOUND-ID                PIC ZZZZZ9.
018700     05  FILLER                      PIC X(03) VALUE SPACES.
018800     05  DET-SCORE                   PIC ZZ9.
018900     05  FILLER                      PIC X(03) VALUE SPACES.
019000     05  DET-LEVEL                   PIC X(06).
019100     05  FILLER                      PIC X(02) VALUE SPACES.
019200     05  DET-CMPL                    PIC X(01).
019300     05  FILLER                      PIC X(03) VALUE SPACES.
019400     05  DET-REASON                  PIC X(40).
019500     05  FILLER                      PIC X(46) VALUE SPACES.
019600
019700 01  WK-C-TRL-LINE.
019800     05  FILLER                      PIC X(01) VALUE SPACE.
019900     05  FILLER                      PIC X(22) VALUE
020000         "LOST RECORDS READ    ".
020100     05  TRL-LOST-READ               PIC ZZZ,ZZ9.
020200     05  FILLER                      PIC X(07) VALUE SPACES.
020300     05  FILLER                      PIC X(22) VALUE
020400         "FOUND RECORDS READ   ".
020500     05  TRL-FOUND-READ               PIC ZZZ,ZZ9.
020600     05  FILLER                      PIC X(66) VALUE SPACES.
020700
020800 01  WK-C-TRL2-LINE.
020900     05  FILLER                      PIC X(01) VALUE SPACE.
021000     05  FILLER                      PIC X(22) VALUE
021100         "PAIRS EVALUATED      ".
021200     05  TRL-PAIRS-EVAL               PIC ZZZ,ZZ9.
021300     05  FILLER                      PIC X(07) VALUE SPACES.
021400     05  FILLER                      PIC X(10) VALUE "HIGH ".
021500     05  TRL-HIGH-CNT                 PIC ZZZ,ZZ9.
021600     05  FILLER                      PIC X(04) VALUE SPACES.
021700     05  FILLER                      PIC X(10) VALUE "MEDIUM ".
021800     05  TRL-MED-CNT                  PIC ZZZ,ZZ9.
021900     05  FILLER                      PIC X(04) VALUE SPACES.
022000     05  FILLER                      PIC X(08) VALUE "LOW ".
022100     05  TRL-LOW-CNT                  PIC ZZZ,ZZ9.
022200     05  FILLER                      PIC X(38) VALUE SPACES.
022300
022400*****************
022500 LINKAGE SECTION.
022600*****************
022700
022800********************
022900 PROCEDURE DIVISION.
023000********************
023100 MAIN-MODULE.
023200     PERFORM A000-INITIALIZE-RUN
023300        THRU A099-INITIALIZE-RUN-EX.
023400     PERFORM B000-LOAD-FOUND-TABLE
023500        THRU B099-LOAD-FOUND-TABLE-EX.
023600     PERFORM B100-PROCESS-LOST-ITEMS
023700        THRU B199-PROCESS-LOST-ITEMS-EX.
023800     PERFORM D000-PRINT-RECENT-MATCHES
023900        THRU D099-PRINT-RECENT-MATCHES-EX.
024000     PERFORM Z000-END-PROGRAM-ROUTINE
024100        THRU Z999-END-PROGRAM-ROUTINE-EX.
024200     GOBACK.
024300
024400*---------------------------------------------------------------*
024500*    OPEN THE FILES, ESTABLISH THE RUN TIMESTAMP.  RUN DATE IS
024600*    WINDOWED TO A FULL CENTURY PER LFM0014 - YY < 50 IS 20XX,
024700*    OTHERWISE 19XX.
024800*---------------------------------------------------------------*
024900 A000-INITIALIZE-RUN.
025000
025100     OPEN INPUT  LOST-ITEMS.
025200     IF      NOT WK-C-SUCCESSFUL
025300             MOVE "LFMLOST FILE WOULD NOT OPEN"
025400                                      TO WK-C-ERROR-LINE
025500             PERFORM Y900-ABNORMAL-TERMINATION
025600                THRU Y900-ABNORMAL-TERMINATION-EX.
025700
025800     OPEN INPUT  FOUND-ITEMS.
025900     IF      NOT WK-C-SUCCESSFUL
026000             MOVE "LFMFOUND FILE WOULD NOT OPEN"
026100                                      TO WK-C-ERROR-LINE
026200             PERFORM Y900-ABNORMAL-TERMINATION
026300                THRU Y900-ABNORMAL-TERMINATION-EX.
026400
026500     OPEN OUTPUT MATCH-REPORT.
026600     IF      NOT WK-C-SUCCESSFUL
026700             MOVE "MATCH-REPORT FILE WOULD NOT OPEN"
026800                                      TO WK-C-ERROR-LINE
026900             PERFORM Y900-ABNORMAL-TERMINATION
027000                THRU Y900-ABNORMAL-TERMINATION-EX.
027100
027200     ACCEPT  WK-C-ACCEPT-DATE FROM DATE.
027300     ACCEPT  WK-C-ACCEPT-TIME FROM TIME.
027400
027500     IF      WK-N-ACCEPT-YY < 50
027600             MOVE 20                 TO WK-N-ACCEPT-CENTURY
027700     ELSE
027800             MOVE 19                 TO WK-N-ACCEPT-CENTURY.
027900
028000     COMPUTE WK-C-RUNCCYY = (WK-N-ACCEPT-CENTURY * 100)
028100                            + WK-N-ACCEPT-YY.
028200     MOVE    WK-N-ACCEPT-MM          TO WK-C-RUNMM.
028300     MOVE    WK-N-ACCEPT-DD          TO WK-C-RUNDD.
028400     MOVE    WK-N-ACCEPT-HH          TO WK-C-RUNHH.
028500     MOVE    WK-N-ACCEPT-MI          TO WK-C-RUNMI.
028600     MOVE    WK-N-ACCEPT-YY          TO WK-C-RUNYY.
028700
028800     MOVE    WK-C-RUNCCYY            TO HDR1-RUN-CCYY
028900                                         OF WK-C-HDR1-LINE.
029000     MOVE    WK-C-RUNMM              TO HDR1-RUN-MM
029100                                         OF WK-C-HDR1-LINE.
029200     MOVE    WK-C-RUNDD              TO HDR1-RUN-DD
029300                                         OF WK-C-HDR1-LINE.
029400     MOVE    WK-C-HDR1-LINE          TO WK-C-PRINT-REC.
029500     WRITE   WK-C-PRINT-REC.
029600     MOVE    WK-C-HDR2-LINE          TO WK-C-PRINT-REC.
029700     WRITE   WK-C-PRINT-REC.
029800
029900 A099-INITIALIZE-RUN-EX.
030000     EXIT.
030100
030200*---------------------------------------------------------------*
030300*    LOAD EVERY FOUND-ITEMS RECORD INTO WORK TABLE WK-C-FOUND-
030400*    TABLE (LFM0035 - 500-ENTRY CAPACITY).  A SHOP WITH MORE
030500*    THAN 500 OPEN FOUND REPORTS AT ONCE STOPS LOADING AND
030600*    EVALUATES ONLY THE FIRST 500 - SEE REQ 2022-071.
030700*---------------------------------------------------------------*
030800 B000-LOAD-FOUND-TABLE.
030900
031000     MOVE ZERO                       TO WK-N-FOUND-TBL-CNT.
031100     READ FOUND-ITEMS
031200         AT END
031300             MOVE "Y"                 TO WK-C-FOUND-EOF-SW.
031400
031500     PERFORM B010-LOAD-ONE-FOUND-REC
031600        THRU B010-LOAD-ONE-FOUND-REC-EX
031700        UNTIL WK-C-FOUND-AT-EOF.
031800
031900 B099-LOAD-FOUND-TABLE-EX.
032000     EXIT.
032100
032200*---------------------------------------------------------------*
032300*    BODY OF THE B000 SCAN - ONE FOUND-ITEMS ROW PER CALL.
032400*---------------------------------------------------------------*
032500 B010-LOAD-ONE-FOUND-REC.
032600
032700     ADD     1                        TO WK-N-FOUND-READ-CNT.
032800     IF      WK-N-FOUND-TBL-CNT < 500
032900             ADD 1                     TO WK-N-FOUND-TBL-CNT
033000             SET FND-X TO WK-N-FOUND-TBL-CNT
033100             MOVE LFMFOUND-FOUND-ID    OF WK-C-FOUND
033200                  TO WK-N-FTBL-FOUND-ID (FND-X)
033300             MOVE LFMFOUND-CATEGORY    OF WK-C-FOUND
033400                  TO WK-C-FTBL-CATEGORY (FND-X)
033500             MOVE LFMFOUND-DESCRIPTN   OF WK-C-FOUND
033600                  TO WK-C-FTBL-DESCRIPTN (FND-X)
033700             MOVE LFMFOUND-LOCATION    OF WK-C-FOUND
033800                  TO WK-C-FTBL-LOCATION (FND-X)
033900             MOVE LFMFOUND-OCCURRED-AT OF WK-C-FOUND
034000                  TO WK-N-FTBL-OCCRD-AT (FND-X)
034100     END-IF.
034200
034300     READ    FOUND-ITEMS
034400         AT END
034500             MOVE "Y"                 TO WK-C-FOUND-EOF-SW.
034600
034700 B010-LOAD-ONE-FOUND-REC-EX.
034800     EXIT.
034900
035000*---------------------------------------------------------------*
035100*    SEQUENTIAL PASS OVER LOST-ITEMS - EVERY LOST RECORD IS
035200*    EVALUATED AGAINST EVERY ROW IN THE FOUND TABLE.
035300*---------------------------------------------------------------*
035400 B100-PROCESS-LOST-ITEMS.
035500
035600     READ LOST-ITEMS
035700         AT END
035800             MOVE "Y"                 TO WK-C-LOST-EOF-SW.
035900
036000     PERFORM B110-PROCESS-ONE-LOST-REC
036100        THRU B110-PROCESS-ONE-LOST-REC-EX
036200        UNTIL WK-C-LOST-AT-EOF.
036300
036400 B199-PROCESS-LOST-ITEMS-EX.
036500     EXIT.
036600
036700*---------------------------------------------------------------*
036800*    BODY OF THE B100 SCAN - ONE LOST-ITEMS ROW PER CALL.
036900*---------------------------------------------------------------*
037000 B110-PROCESS-ONE-LOST-REC.
037100
037200     ADD     1                        TO WK-N-LOST-READ-CNT.
037300     PERFORM C100-EVALUATE-LOST-REC
037400        THRU C199-EVALUATE-LOST-REC-EX
037500        VARYING WK-N-FOUND-TBL-IX FROM 1 BY 1
037600        UNTIL WK-N-FOUND-TBL-IX > WK-N-FOUND-TBL-CNT.
037700
037800     READ    LOST-ITEMS
037900         AT END
038000             MOVE "Y"                 TO WK-C-LOST-EOF-SW.
038100
038200 B110-PROCESS-ONE-LOST-REC-EX.
038300     EXIT.
038400
038500*---------------------------------------------------------------*
038600*    EVALUATE ONE LOST RECORD AGAINST FOUND-TABLE ENTRY
038700*    WK-N-FOUND-TBL-IX - CALL LFM010 FOR THE DECISION, THEN
038800*    LFM020 TO POST ANY OUTCOME.
038900*---------------------------------------------------------------*
039000 C100-EVALUATE-LOST-REC.
039100
039200     SET     FND-X TO WK-N-FOUND-TBL-IX.
039300
039400     MOVE SPACES                     TO WK-C-RULE-RECORD.
039500     MOVE LFMLOST-CATEGORY OF WK-C-LOST
039600                                      TO WK-C-RULE-LOST-CATGRY.
039700     MOVE LFMLOST-DESCRIPTN OF WK-C-LOST
039800                                      TO WK-C-RULE-LOST-DESCRN.
039900     MOVE LFMLOST-LOCATION OF WK-C-LOST
040000                                      TO WK-C-RULE-LOST-LOCATN.
040100     MOVE LFMLOST-OCCURRED-AT OF WK-C-LOST
040200                                      TO WK-N-RULE-LOST-OCCRAT.
040300     MOVE WK-C-FTBL-CATEGORY (FND-X)  TO WK-C-RULE-FND-CATGRY.
040400     MOVE WK-C-FTBL-DESCRIPTN (FND-X) TO WK-C-RULE-FND-DESCRN.
040500     MOVE WK-C-FTBL-LOCATION (FND-X)  TO WK-C-RULE-FND-LOCATN.
040600     MOVE WK-N-FTBL-OCCRD-AT (FND-X)  TO WK-N-RULE-FND-OCCRAT.
040700
040800     CALL "LFM010" USING WK-C-RULE-RECORD.
040900
041000     IF      WK-C-RULE-HAS-OUTCOME
041100             MOVE "Y"                 TO WK-C-OUTCOME-SW
041200     ELSE
041300             MOVE "N"                 TO WK-C-OUTCOME-SW.
041350
041360*    LFM0042 - COUNT EVERY PAIR THAT WENT THROUGH LFM010, NOT
041370*              JUST THE ONES THAT MATCHED - THE TRAILER'S PAIRS-
041380*              EVALUATED TOTAL IS A CROSS-CHECK AGAINST THE
041390*              HIGH+MEDIUM+LOW TOTALS, SO IT HAS TO COUNT DECISIONS
041395*              MADE, NOT MATCHES FOUND.
041400     ADD     1                       TO WK-N-PAIRS-EVAL-CNT.
041450
041500     IF      NOT WK-C-PAIR-HAS-OUTCOME
041600             GO TO C199-EVALUATE-LOST-REC-EX.
041700
041900
042000     EVALUATE WK-C-RULE-LEVEL
042100         WHEN "HIGH"
042200             ADD 1                    TO WK-N-HIGH-CNT
042300         WHEN "MEDIUM"
042400             ADD 1                    TO WK-N-MEDIUM-CNT
042500         WHEN "LOW"
042600             ADD 1                    TO WK-N-LOW-CNT
042700     END-EVALUATE.
042800
042900     MOVE SPACES                     TO WK-C-SVCL-RECORD.
043000     MOVE "UPST"                     TO WK-C-SVCL-FUNCTION.
043100     MOVE LFMLOST-LOST-ID OF WK-C-LOST
043200                                      TO WK-N-SVCL-LOST-ID.
043300     MOVE WK-N-FTBL-FOUND-ID (FND-X)  TO WK-N-SVCL-FOUND-ID.
043400     MOVE WK-N-RULE-SCORE             TO WK-N-SVCL-IN-SCORE.
043500     MOVE WK-C-RULE-LEVEL             TO WK-C-SVCL-IN-LEVEL.
043600     MOVE WK-C-RULE-REASON            TO WK-C-SVCL-IN-REASON.
043700     MOVE WK-N-RUN-TIMESTAMP          TO WK-N-SVCL-RUN-TS.
043800
043900     CALL "LFM020" USING WK-C-SVCL-RECORD.
044000
044100 C199-EVALUATE-LOST-REC-EX.
044200     EXIT.
044300
044400*---------------------------------------------------------------*
044500*    RECENT-MATCHES SECTION OF THE REPORT (LFM0028) - ASK LFM020
044600*    FOR THE TOP 10 ROWS, DESCENDING SCORE / RECENCY, AND PRINT
044700*    ONE DETAIL LINE PER ROW RETURNED.
044800*---------------------------------------------------------------*
044900 D000-PRINT-RECENT-MATCHES.
045000
045100     MOVE SPACES                     TO WK-C-SVCL-RECORD.
045200     MOVE "RECN"                     TO WK-C-SVCL-FUNCTION.
045300     CALL "LFM020" USING WK-C-SVCL-RECORD.
045400
045500     PERFORM D010-PRINT-ONE-RECENT
045600        THRU D010-PRINT-ONE-RECENT-EX
045700        VARYING WK-N-RECENT-IX FROM 1 BY 1
045800        UNTIL WK-N-RECENT-IX > WK-N-SVCL-RECN-COUNT.
045900
046000     MOVE    WK-N-LOST-READ-CNT      TO TRL-LOST-READ
046100                                         OF WK-C-TRL-LINE.
046200     MOVE    WK-N-FOUND-READ-CNT     TO TRL-FOUND-READ
046300                                         OF WK-C-TRL-LINE.
046400     MOVE    WK-C-TRL-LINE           TO WK-C-PRINT-REC.
046500     WRITE   WK-C-PRINT-REC.
046600
046700     MOVE    WK-N-PAIRS-EVAL-CNT     TO TRL-PAIRS-EVAL
046800                                         OF WK-C-TRL2-LINE.
046900     MOVE    WK-N-HIGH-CNT           TO TRL-HIGH-CNT
047000                                         OF WK-C-TRL2-LINE.
047100     MOVE    WK-N-MEDIUM-CNT         TO TRL-MED-CNT
047200                                         OF WK-C-TRL2-LINE.
047300     MOVE    WK-N-LOW-CNT            TO TRL-LOW-CNT
047400                                         OF WK-C-TRL2-LINE.
047500     MOVE    WK-C-TRL2-LINE          TO WK-C-PRINT-REC.
047600     WRITE   WK-C-PRINT-REC.
047700
047800 D099-PRINT-RECENT-MATCHES-EX.
047900     EXIT.
048000
048100*---------------------------------------------------------------*
048200*    BODY OF THE D000 SCAN - ONE RETURNED ROW PER CALL.
048300*---------------------------------------------------------------*
048400 D010-PRINT-ONE-RECENT.
048500
048600     SET     SVCL-RX TO WK-N-RECENT-IX.
048700     MOVE    SPACES               TO WK-C-PRINT-REC.
048800     MOVE    WK-N-SVCL-RECN-MATCH-ID (SVCL-RX)
048900                                  TO DET-MATCH-ID
049000                                     OF WK-C-DET-LINE.
049100     MOVE    WK-N-SVCL-RECN-LOST-ID (SVCL-RX)
049200                                  TO DET-LOST-ID
049300                                     OF WK-C-DET-LINE.
049400     MOVE    WK-N-SVCL-RECN-FOUND-ID (SVCL-RX)
049500                                  TO DET-FOUND-ID
049600                                     OF WK-C-DET-LINE.
049700     MOVE    WK-N-SVCL-RECN-SCORE (SVCL-RX)
049800                                  TO DET-SCORE
049900                                     OF WK-C-DET-LINE.
050000     MOVE    WK-C-SVCL-RECN-LEVEL (SVCL-RX)
050100                                  TO DET-LEVEL
050200                                     OF WK-C-DET-LINE.
050300     MOVE    WK-C-SVCL-RECN-CMPFLAG (SVCL-RX)
050400                                  TO DET-CMPL
050500                                     OF WK-C-DET-LINE.
050600     MOVE    WK-C-SVCL-RECN-REASON (SVCL-RX)
050700                                  TO DET-REASON
050800                                     OF WK-C-DET-LINE.
050900     MOVE    WK-C-DET-LINE        TO WK-C-PRINT-REC.
051000     WRITE   WK-C-PRINT-REC.
051100
051200 D010-PRINT-ONE-RECENT-EX.
051300     EXIT.
051400
051500*---------------------------------------------------------------*
051600 Z000-END-PROGRAM-ROUTINE.
051700*---------------------------------------------------------------*
051800     CLOSE   LOST-ITEMS.
051900     CLOSE   FOUND-ITEMS.
052000     CLOSE   MATCH-REPORT.
052100
052200 Z999-END-PROGRAM-ROUTINE-EX.
052300     EXIT.
052400
052500*---------------------------------------------------------------*
052600 Y900-ABNORMAL-TERMINATION.
052700*---------------------------------------------------------------*
052800     DISPLAY "LFM001 ABEND - " WK-C-ERROR-LINE.
052900     MOVE 16                         TO RETURN-CODE.
053000     STOP RUN.
053100
053200 Y900-ABNORMAL-TERMINATION-EX.
053300     EXIT.
053400
053500******************************************************************
053600************** END OF PROGRAM SOURCE -  LFM001 ******************
053700******************************************************************
