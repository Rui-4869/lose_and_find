000100* LFMMTCH.CPYBK
000200*-----------------------------------------------------------------
000300* LFM0003 - RAKAJR  - 18/02/1991 - INITIAL VERSION                LFM0003 
000400* LFM0031 - CMPESQ  - 02/09/2009 - ADD 6-BYTE RESERVE AT RECORD   LFM0031 
000500*           END (SEE REM-031 - LEAVE GROWING ROOM ON REGISTERS)
000600*-----------------------------------------------------------------
000700     05  LFMMTCH-RECORD              PIC X(110).
000800*
000900* I-O FORMAT:LFMMTCHR  FROM FILE LFMMTCH   OF LIBRARY LFMLIB
001000* KEYED BY LFMMTCH-LOST-ID + LFMMTCH-FOUND-ID (DUPLICATES NOT
001100* ALLOWED) - ONE ROW PER LOST/FOUND PAIR THAT THE RULE ENGINE
001200* HAS EVER PRODUCED AN OUTCOME FOR.
001300*
001400     05  LFMMTCHR REDEFINES LFMMTCH-RECORD.
001500         10  LFMMTCH-MATCH-ID         PIC 9(06).
001600*                        UNIQUE MATCH IDENTIFIER - ASSIGNED SEQL
001700         10  LFMMTCH-KEY.
001800             15  LFMMTCH-LOST-ID      PIC 9(06).
001900*                        KEY PART 1
002000             15  LFMMTCH-FOUND-ID     PIC 9(06).
002100*                        KEY PART 2
002200         10  LFMMTCH-SCORE            PIC 9(03).
002300*                        0-100 CONFIDENCE SCORE
002400         10  LFMMTCH-LEVEL            PIC X(06).
002500*                        "HIGH", "MEDIUM" OR "LOW"
002600         10  LFMMTCH-REASON           PIC X(40).
002700*                        REASON TEXT FOR THE ASSIGNED LEVEL
002800         10  LFMMTCH-COMPL-FLAG       PIC X(01).
002900             88  LFMMTCH-IS-COMPLETE          VALUE "Y".
003000             88  LFMMTCH-IS-OPEN              VALUE "N".
003100*                        "Y" COMPLETED (CLAIM CONFIRMED), "N" OPEN
003200         10  LFMMTCH-COMPL-AT         PIC 9(12).
003300*                        COMPLETION TIMESTAMP - ZERO WHEN OPEN
003400         10  LFMMTCH-CREATED-AT       PIC 9(12).
003500*                        FIRST-WRITTEN TIMESTAMP
003600         10  LFMMTCH-UPDATED-AT       PIC 9(12).
003700*                        LAST-UPDATED TIMESTAMP
003800         10  FILLER                   PIC X(06).
003900*                        REM-031 - RESERVE FOR FUTURE FIELDS
