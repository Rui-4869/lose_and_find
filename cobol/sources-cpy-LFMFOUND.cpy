000100* LFMFOUND.CPYBK
000200*-----------------------------------------------------------------
000300* LFM0001 - RAKAJR - 04/02/1991 - INITIAL VERSION                 LFM0001 
000400*-----------------------------------------------------------------
000500     05  LFMFOUND-RECORD             PIC X(184).
000600*
000700* I-O FORMAT:LFMFOUNDR  FROM FILE LFMFOUND   OF LIBRARY LFMLIB
000800* ONE ROW PER FOUND-ITEM REPORT - SAME SHAPE AS LFMLOST EXCEPT
000900* FOR THE KEY FIELD AND THE MEANING OF THE OCCURRED-AT STAMP.
001000*
001100     05  LFMFOUNDR REDEFINES LFMFOUND-RECORD.
001200         10  LFMFOUND-FOUND-ID        PIC 9(06).
001300*                        UNIQUE FOUND-REPORT IDENTIFIER
001400         10  LFMFOUND-CATEGORY        PIC X(20).
001500*                        ITEM CATEGORY - FIXED CODE SET
001600         10  LFMFOUND-DESCRIPTN       PIC X(60).
001700*                        FREE-TEXT DESCRIPTION OF THE ITEM
001800         10  LFMFOUND-LOCATION        PIC X(30).
001900*                        WHERE THE ITEM WAS FOUND
002000         10  LFMFOUND-OCCURRED-AT     PIC 9(12).
002100*                        FOUND TIMESTAMP - YYYYMMDDHHMM
002200         10  LFMFOUND-REPORTER-NM     PIC X(20).
002300*                        OPTIONAL REPORTER NAME - SPACE IF NONE
002400         10  LFMFOUND-CONTACT-INF     PIC X(30).
002500*                        OPTIONAL CONTACT INFO - SPACE IF NONE
002600         10  LFMFOUND-OWNER-ID        PIC 9(06).
002700*                        REPORTING USER IDENTIFIER
