000100* LFMSVCL.CPYBK
000200*-----------------------------------------------------------------
000300* LINKAGE RECORD FOR THE "CALL LFM020" MATCH-REGISTER SERVICE.
000400* ONE RECORD SHAPE SERVES ALL FIVE FUNCTION CODES - UNUSED
000500* FIELDS ARE LEFT AT THEIR CALLER-SUPPLIED VALUE.
000600*-----------------------------------------------------------------
000700* LFM0003 - RAKAJR  - 18/02/1991 - INITIAL VERSION - UPST/CMPL    LFM0003 
000800* LFM0019 - TMPFYM  - 06/05/2012 - ADD DELL/DELF CASCADE-DELETE   LFM0019 
000900*           FUNCTIONS PER REQ 2012-118 (ITEM WITHDRAWN BY OWNER)
001000* LFM0027 - CMPESQ  - 14/01/2015 - ADD RECN FUNCTION AND THE      LFM0027 
001100*           OCCURS 10 RETURN TABLE FOR THE RECENT-MATCHES REPORT
001200*-----------------------------------------------------------------
001300 01  WK-C-SVCL-RECORD.
001400     05  WK-C-SVCL-INPUT.
001500         10  WK-C-SVCL-FUNCTION       PIC X(04).
001600*                  UPST / CMPL / DELL / DELF / RECN
001700         10  WK-N-SVCL-LOST-ID        PIC 9(06).
001800         10  WK-N-SVCL-FOUND-ID       PIC 9(06).
001900         10  WK-N-SVCL-MATCH-ID       PIC 9(06).
002000         10  WK-N-SVCL-IN-SCORE       PIC 9(03).
002100         10  WK-C-SVCL-IN-LEVEL       PIC X(06).
002200         10  WK-C-SVCL-IN-REASON      PIC X(40).
002300         10  WK-N-SVCL-RUN-TS         PIC 9(12).
002400     05  WK-C-SVCL-OUTPUT.
002500         10  WK-C-SVCL-ERROR-CD       PIC X(07).
002600         10  WK-N-SVCL-OUT-MATCH-ID   PIC 9(06).
002700         10  WK-N-SVCL-RECN-COUNT     PIC 9(02).
002800         10  WK-C-SVCL-RECN-TABLE.
002900             15  WK-C-SVCL-RECN-ENTRY OCCURS 10 TIMES
003000                                       INDEXED BY SVCL-RX.
003100                 20  WK-N-SVCL-RECN-MATCH-ID  PIC 9(06).
003200                 20  WK-N-SVCL-RECN-LOST-ID   PIC 9(06).
003300                 20  WK-N-SVCL-RECN-FOUND-ID  PIC 9(06).
003400                 20  WK-N-SVCL-RECN-SCORE     PIC 9(03).
003500                 20  WK-C-SVCL-RECN-LEVEL     PIC X(06).
003600                 20  WK-C-SVCL-RECN-CMPFLAG   PIC X(01).
003700                 20  WK-C-SVCL-RECN-REASON    PIC X(40).
003800                 20  WK-N-SVCL-RECN-UPDAT     PIC 9(12).
003900         10  FILLER                   PIC X(10).
