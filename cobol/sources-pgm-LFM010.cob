000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     LFM010.
000500 AUTHOR.         RAKAJR.
000600 INSTALLATION.   LFM LOST-AND-FOUND UNIT.
000700 DATE-WRITTEN.   11 FEB 1991.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO DECIDE THE MATCH
001200*               SCORE, LEVEL AND REASON FOR ONE LOST/FOUND PAIR.
001300*               NO FILES ARE OPENED BY THIS ROUTINE - ALL WORK
001400*               IS DONE AGAINST THE LINKAGE RECORD SUPPLIED BY
001500*               THE CALLER (NORMALLY LFM001).
001600*
001700*=================================================================
001800* HISTORY OF MODIFICATION:
001900*=================================================================
002000* LFM0002 - RAKAJR  - 11/02/1991 - INITIAL VERSION                LFM0002 
002100*                    - CATEGORY/LOCATION/TIME-GAP HIGH RULE ONLY
002200* LFM0009 - TMPSRK  - 04/09/1993 - ADD MEDIUM AND LOW RULES -     LFM0009 
002300*                     DESCRIPTION SIMILARITY VIA RATCLIFF-
002400*                     OBERSHELP RATIO AND KEYWORD OVERLAP
002500* LFM0014 - TMPSRK  - 19/11/1998 - Y2K REMEDIATION - TIME GAP     LFM0014 
002600*                     JULIAN-DAY ROUTINE NOW CARRIES A FULL
002700*                     4-DIGIT CENTURY, NOT A 2-DIGIT YEAR
002800* LFM0027 - CMPESQ  - 14/01/2015 - RAISE TOKEN TABLE FROM 10 TO   LFM0027 
002900*                     15 ENTRIES PER DESCRIPTION (REQ 2015-004)
003000* LFM0033 - ACNRJR  - 23/06/2019 - RECOMPILED - NO LOGIC CHANGE   LFM0033 
003050* LFM0045 - JRSVCK  - 05/02/2024 - C320/C321 WERE SHIFTING THE     LFM0045
003060*                     TRIMMED DESCRIPTION THROUGH
003070*                     WK-C-CANDIDATE-TOKEN, A 20-BYTE TOKENIZER
003080*                     FIELD - A DESCRIPTION WITH LEADING BLANKS
003090*                     AND A TRIMMED LENGTH OVER 20 BYTES GOT
003095*                     TRUNCATED GOING IN AND REF-MODIFIED OUT OF
003097*                     BOUNDS COMING BACK - NOW USES ITS OWN
003098*                     60-BYTE WK-C-TRIM-SCRATCH (REQ 2024-006)
003100*---------------------------------------------------------------*
003200 EJECT
003300**********************
003400 ENVIRONMENT DIVISION.
003500**********************
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.  IBM-AS400.
003800 OBJECT-COMPUTER.  IBM-AS400.
003900 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004000                   UPSI-0 IS UPSI-SWITCH-0
004100                     ON  STATUS IS U0-ON
004200                     OFF STATUS IS U0-OFF.
004300
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600
004700***************
004800 DATA DIVISION.
004900***************
005000 FILE SECTION.
005100
005200*************************
005300 WORKING-STORAGE SECTION.
005400*************************
005500 01  FILLER                          PIC X(24)        VALUE
005600     "** PROGRAM LFM010    **".
005700
005800* ------------------ PROGRAM WORKING STORAGE -------------------*
005900 01  WK-C-WORK-AREA.
006000     05  WK-C-CATEGORY-MATCH-SW      PIC X(01) VALUE "N".
006100         88  WK-C-CATEGORY-MATCHES           VALUE "Y".
006200     05  WK-C-LOCATION-MATCH-SW      PIC X(01) VALUE "N".
006300         88  WK-C-LOCATION-MATCHES           VALUE "Y".
006400     05  WK-C-TIME-GAP-UNDEF-SW      PIC X(01) VALUE "Y".
006500         88  WK-C-TIME-GAP-UNDEFINED         VALUE "Y".
006600     05  WK-N-TIME-GAP-DAYS          PIC S9(07) COMP.
006700     05  WK-N-SIMILARITY-PCT         PIC 9(03) COMP.
006800     05  WK-N-KEYWORD-OVERLAP        PIC 9(02) COMP.
006850     05  FILLER                      PIC X(04).
006900
007000* --------- LOWER-CASE COMPARE WORK (CATEGORY / LOCATION) -------*
007100 01  WK-C-CATLOC-WORK.
007200     05  WK-C-LOST-CATGRY-LC         PIC X(20).
007300     05  WK-C-FND-CATGRY-LC          PIC X(20).
007400     05  WK-C-LOST-LOCATN-LC         PIC X(30).
007500     05  WK-C-FND-LOCATN-LC          PIC X(30).
007550     05  FILLER                      PIC X(04).
007600
007700* --------------- NORMALIZED (TRIM + LOWER) DESCRIPTIONS ---------*
007800 01  WK-C-DESC-WORK.
007900     05  WK-C-LOST-DESC-LC           PIC X(60).
008000     05  WK-N-LOST-DESC-LEN          PIC 9(02) COMP.
008100     05  WK-C-FND-DESC-LC            PIC X(60).
008200     05  WK-N-FND-DESC-LEN           PIC 9(02) COMP.
008300     05  WK-N-TRIM-START             PIC 9(02) COMP.
008400     05  WK-N-TRIM-END               PIC 9(02) COMP.
008450     05  WK-N-TRIM-IX                PIC 9(02) COMP.
008480*    LFM0045 - FULL-WIDTH SCRATCH FOR THE LEFT-TRIM SHIFT BELOW -
008490*    WK-C-CANDIDATE-TOKEN IS ONLY 20 BYTES AND BELONGS TO THE
008495*    KEYWORD TOKENIZER, NOT TO THIS 60-BYTE DESCRIPTION SHIFT.
008498     05  WK-C-TRIM-SCRATCH           PIC X(60).
008550     05  FILLER                      PIC X(02).
008600
008700* CHARACTER-ARRAY VIEWS OF THE TWO NORMALIZED DESCRIPTIONS - LETS
008800* THE LCS SEARCH ADDRESS ONE CHARACTER AT A TIME BY SUBSCRIPT.
008900 01  WK-C-LOST-DESC-TBL REDEFINES WK-C-LOST-DESC-LC.
009000     05  WK-C-LOST-DESC-CHAR         PIC X(01) OCCURS 60 TIMES.
009100 01  WK-C-FND-DESC-TBL  REDEFINES WK-C-FND-DESC-LC.
009200     05  WK-C-FND-DESC-CHAR          PIC X(01) OCCURS 60 TIMES.
009300
009400* ------------ LONGEST-COMMON-SUBSTRING WORK STACK ---------------
009500* RATCLIFF/OBERSHELP IS NATURALLY RECURSIVE (FIND THE BEST BLOCK,
009600* RECURSE LEFT AND RIGHT OF IT) - THIS SHOP'S COMPILER DOES NOT
009700* SUPPORT RECURSIVE PERFORM, SO THE OUTSTANDING (LEFT, RIGHT)
009800* SEGMENT PAIRS ARE KEPT ON AN EXPLICIT WORK-STACK TABLE INSTEAD.
009900 01  WK-C-LCS-STACK.
010000     05  WK-N-LCS-STACK-TOP          PIC 9(02) COMP VALUE ZERO.
010100     05  WK-C-LCS-FRAME OCCURS 80 TIMES INDEXED BY LCS-FX.
010200         10  WK-N-LCS-A1             PIC 9(02) COMP.
010300         10  WK-N-LCS-B1             PIC 9(02) COMP.
010400         10  WK-N-LCS-A2             PIC 9(02) COMP.
010500         10  WK-N-LCS-B2             PIC 9(02) COMP.
010550         10  FILLER                  PIC X(02).
010600 01  WK-C-LCS-WORK.
010700     05  WK-N-LCS-M-TOTAL            PIC 9(03) COMP.
010800     05  WK-N-LCS-BEST-LEN           PIC 9(02) COMP.
010900     05  WK-N-LCS-BEST-P1            PIC 9(02) COMP.
011000     05  WK-N-LCS-BEST-P2            PIC 9(02) COMP.
011100     05  WK-N-LCS-CUR-A1             PIC 9(02) COMP.
011200     05  WK-N-LCS-CUR-B1             PIC 9(02) COMP.
011300     05  WK-N-LCS-CUR-A2             PIC 9(02) COMP.
011400     05  WK-N-LCS-CUR-B2             PIC 9(02) COMP.
011500     05  WK-N-LCS-I                  PIC 9(02) COMP.
011600     05  WK-N-LCS-J                  PIC 9(02) COMP.
011700     05  WK-N-LCS-K                  PIC 9(02) COMP.
011800     05  WK-N-LCS-RUN                PIC 9(02) COMP.
011850     05  FILLER                      PIC X(04).
011900
012000* ------------------------ KEYWORD OVERLAP ------------------------
012100 01  WK-C-TOKEN-WORK.
012200     05  WK-C-LOST-TOKSRC            PIC X(60).
012300     05  WK-C-FND-TOKSRC             PIC X(60).
012400     05  WK-N-LOST-TOK-CNT           PIC 9(02) COMP VALUE ZERO.
012500     05  WK-C-LOST-TOKEN OCCURS 15 TIMES
012600                                     INDEXED BY LTOK-X  PIC X(20).
012700     05  WK-N-FND-TOK-CNT            PIC 9(02) COMP VALUE ZERO.
012800     05  WK-C-FND-TOKEN  OCCURS 15 TIMES
012900                                     INDEXED BY FTOK-X  PIC X(20).
013000     05  WK-N-TOK-START              PIC 9(02) COMP.
013100     05  WK-N-TOK-END                PIC 9(02) COMP.
013200     05  WK-N-TOK-IX                 PIC 9(02) COMP.
013300     05  WK-C-CANDIDATE-TOKEN        PIC X(20).
013400     05  WK-C-DUP-FOUND-SW           PIC X(01).
013500         88  WK-C-TOKEN-IS-DUP               VALUE "Y".
013550     05  FILLER                      PIC X(04).
013600
013700* ------------------- JULIAN-DAY CONVERSION WORK -------------------
013800 01  WK-C-JULIAN-WORK.
013900     05  WK-N-LOST-YMDHM.
014000         10  WK-N-LOST-CCYY          PIC 9(04).
014100         10  WK-N-LOST-MO            PIC 9(02).
014200         10  WK-N-LOST-DY            PIC 9(02).
014300         10  WK-N-LOST-HR            PIC 9(02).
014400         10  WK-N-LOST-MI            PIC 9(02).
014500     05  WK-N-FND-YMDHM.
014600         10  WK-N-FND-CCYY           PIC 9(04).
014700         10  WK-N-FND-MO             PIC 9(02).
014800         10  WK-N-FND-DY             PIC 9(02).
014900         10  WK-N-FND-HR             PIC 9(02).
015000         10  WK-N-FND-MI             PIC 9(02).
015100     05  WK-N-JUL-CCYY               PIC 9(04) COMP.
015200     05  WK-N-JUL-MO                 PIC 9(02) COMP.
015300     05  WK-N-JUL-DY                 PIC 9(02) COMP.
015400     05  WK-N-JUL-ABS-DAY            PIC S9(08) COMP.
015500     05  WK-N-JUL-Y1                 PIC S9(08) COMP.
015600     05  WK-N-JUL-LEAP-SW            PIC X(01).
015700         88  WK-N-JUL-IS-LEAP-YEAR           VALUE "Y".
015800     05  WK-N-JUL-DIV4-Q             PIC S9(08) COMP.
015900     05  WK-N-JUL-DIV4-R             PIC S9(08) COMP.
016000     05  WK-N-JUL-DIV100-Q           PIC S9(08) COMP.
016100     05  WK-N-JUL-DIV100-R           PIC S9(08) COMP.
016200     05  WK-N-JUL-DIV400-Q           PIC S9(08) COMP.
016300     05  WK-N-JUL-DIV400-R           PIC S9(08) COMP.
016400     05  WK-N-LOST-ABS-DAY           PIC S9(08) COMP.
016500     05  WK-N-FND-ABS-DAY            PIC S9(08) COMP.
016600     05  WK-N-LOST-TOT-MIN           PIC S9(11) COMP.
016700     05  WK-N-FND-TOT-MIN            PIC S9(11) COMP.
016800     05  WK-N-GAP-MINUTES            PIC S9(11) COMP.
016900     05  WK-N-GAP-REMAINDR           PIC S9(11) COMP.
017000* CUMULATIVE NON-LEAP DAYS BEFORE EACH MONTH (JAN=0 ... DEC=334).
017100     05  WK-C-MONTH-CUM-DAYS.
017200         10  FILLER PIC 9(03) COMP VALUE 000.
017300         10  FILLER PIC 9(03) COMP VALUE 031.
017400         10  FILLER PIC 9(03) COMP VALUE 059.
017500         10  FILLER PIC 9(03) COMP VALUE 090.
017600         10  FILLER PIC 9(03) COMP VALUE 120.
017700         10  FILLER PIC 9(03) COMP VALUE 151.
017800         10  FILLER PIC 9(03) COMP VALUE 181.
017900         10  FILLER PIC 9(03) COMP VALUE 212.
018000         10  FILLER PIC 9(03) COMP VALUE 243.
018100         10  FILLER PIC 9(03) COMP VALUE 273.
018200         10  FILLER PIC 9(03) COMP VALUE 304.
018300         10  FILLER PIC 9(03) COMP VALUE 334.
018400     05  WK-N-MONTH-CUM-DAYS REDEFINES WK-C-MONTH-CUM-DAYS
018500                                      PIC 9(03) COMP OCCURS 12.
018600
018700*****************
018800 LINKAGE SECTION.
018900*****************
019000 COPY LFMRULE.
019100 EJECT
019200********************************************
019300 PROCEDURE DIVISION USING WK-C-RULE-RECORD.
019400********************************************
019500 MAIN-MODULE.
019600     PERFORM A000-PROCESS-CALLED-ROUTINE
019700        THRU A099-PROCESS-CALLED-ROUTINE-EX.
019800     GOBACK.
019900
020000*---------------------------------------------------------------*
020100 A000-PROCESS-CALLED-ROUTINE.
020200*---------------------------------------------------------------*
020300     MOVE SPACES                     TO WK-C-RULE-REASON.
020400     MOVE "N"                        TO WK-C-RULE-OUTCOME-FLG.
020500     MOVE ZERO                       TO WK-N-RULE-SCORE.
020600     MOVE SPACES                     TO WK-C-RULE-LEVEL.
020700     MOVE SPACES                     TO WK-C-RULE-ERROR-CD.
020800
020900     PERFORM C100-NORMALIZE-CATGRY-LOC
021000        THRU C100-NORMALIZE-CATGRY-LOC-EX.
021100     PERFORM C200-TIME-GAP-DAYS
021200        THRU C200-TIME-GAP-DAYS-EX.
021300     PERFORM C300-SIMILARITY-RATIO
021400        THRU C300-SIMILARITY-RATIO-EX.
021500     PERFORM C400-KEYWORD-OVERLAP
021600        THRU C400-KEYWORD-OVERLAP-EX.
021700
021800     PERFORM B100-DECIDE-MATCH
021900        THRU B100-DECIDE-MATCH-EX.
022000
022100 A099-PROCESS-CALLED-ROUTINE-EX.
022200     EXIT.
022300
022400*---------------------------------------------------------------*
022500*    THREE ORDERED DECISION RULES - FIRST ONE THAT FIRES WINS.
022600*---------------------------------------------------------------*
022700 B100-DECIDE-MATCH.
022800
022900     IF      WK-C-CATEGORY-MATCHES
023000         AND WK-C-LOCATION-MATCHES
023100         AND NOT WK-C-TIME-GAP-UNDEFINED
023200         AND WK-N-TIME-GAP-DAYS NOT > 3
023300             MOVE 95                 TO WK-N-RULE-SCORE
023400             MOVE "HIGH"             TO WK-C-RULE-LEVEL
023500             MOVE "CATEGORY+LOCATION+TIME ALIGNED"
023600                                      TO WK-C-RULE-REASON
023700             MOVE "Y"                TO WK-C-RULE-OUTCOME-FLG
023800             GO TO B100-DECIDE-MATCH-EX.
023900
024000     IF      WK-C-CATEGORY-MATCHES
024100         AND (WK-N-SIMILARITY-PCT NOT < 60
024200               OR WK-N-KEYWORD-OVERLAP NOT < 2)
024300             MOVE 75                 TO WK-N-RULE-SCORE
024400             MOVE "MEDIUM"           TO WK-C-RULE-LEVEL
024500             MOVE "CATEGORY MATCH, SIMILAR DESCRIPTION"
024600                                      TO WK-C-RULE-REASON
024700             MOVE "Y"                TO WK-C-RULE-OUTCOME-FLG
024800             GO TO B100-DECIDE-MATCH-EX.
024900
025000     IF      WK-N-SIMILARITY-PCT NOT < 45
025100         OR  WK-C-LOCATION-MATCHES
025200             MOVE 55                 TO WK-N-RULE-SCORE
025300             MOVE "LOW"              TO WK-C-RULE-LEVEL
025400             MOVE "WEAK DESCRIPTION/LOCATION LINK"
025500                                      TO WK-C-RULE-REASON
025600             MOVE "Y"                TO WK-C-RULE-OUTCOME-FLG.
025700
025800 B100-DECIDE-MATCH-EX.
025900     EXIT.
026000
026100*---------------------------------------------------------------*
026200*    CATEGORY/LOCATION NORMALIZED-EQUAL CHECK.  BOTH FIELDS ARE
026300*    BLANK-PADDED TO A FIXED WIDTH SO A LOWER-CASED COMPARE OF
026400*    THE TWO FULL-WIDTH FIELDS IS EQUIVALENT TO TRIM + COMPARE.
026500*---------------------------------------------------------------*
026600 C100-NORMALIZE-CATGRY-LOC.
026700
026800     MOVE "N"                        TO WK-C-CATEGORY-MATCH-SW.
026900     MOVE "N"                        TO WK-C-LOCATION-MATCH-SW.
027000
027100     MOVE WK-C-RULE-LOST-CATGRY      TO WK-C-LOST-CATGRY-LC.
027200     MOVE WK-C-RULE-FND-CATGRY       TO WK-C-FND-CATGRY-LC.
027300     INSPECT WK-C-LOST-CATGRY-LC CONVERTING
027400        "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
027500        "abcdefghijklmnopqrstuvwxyz".
027600     INSPECT WK-C-FND-CATGRY-LC CONVERTING
027700        "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
027800        "abcdefghijklmnopqrstuvwxyz".
027900     IF      WK-C-LOST-CATGRY-LC = WK-C-FND-CATGRY-LC
028000             MOVE "Y"                TO WK-C-CATEGORY-MATCH-SW.
028100
028200     MOVE WK-C-RULE-LOST-LOCATN      TO WK-C-LOST-LOCATN-LC.
028300     MOVE WK-C-RULE-FND-LOCATN       TO WK-C-FND-LOCATN-LC.
028400     INSPECT WK-C-LOST-LOCATN-LC CONVERTING
028500        "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
028600        "abcdefghijklmnopqrstuvwxyz".
028700     INSPECT WK-C-FND-LOCATN-LC CONVERTING
028800        "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
028900        "abcdefghijklmnopqrstuvwxyz".
029000     IF      WK-C-LOST-LOCATN-LC = WK-C-FND-LOCATN-LC
029100             MOVE "Y"                TO WK-C-LOCATION-MATCH-SW.
029200
029300 C100-NORMALIZE-CATGRY-LOC-EX.
029400     EXIT.
029500
029600*---------------------------------------------------------------*
029700*    TIME GAP IN WHOLE DAYS - SIGNED LOST-MINUS-FOUND DURATION,
029800*    FLOORED, THEN ABSOLUTE VALUE.  UNDEFINED IF EITHER STAMP IS
029900*    ZERO.
030000*---------------------------------------------------------------*
030100 C200-TIME-GAP-DAYS.
030200
030300     MOVE "Y"                        TO WK-C-TIME-GAP-UNDEF-SW.
030400     MOVE ZERO                       TO WK-N-TIME-GAP-DAYS.
030500
030600     IF      WK-N-RULE-LOST-OCCRAT = ZERO
030700         OR  WK-N-RULE-FND-OCCRAT  = ZERO
030800             GO TO C200-TIME-GAP-DAYS-EX.
030900
031000     MOVE WK-N-RULE-LOST-OCCRAT      TO WK-N-LOST-YMDHM.
031100     MOVE WK-N-LOST-CCYY             TO WK-N-JUL-CCYY.
031200     MOVE WK-N-LOST-MO               TO WK-N-JUL-MO.
031300     MOVE WK-N-LOST-DY               TO WK-N-JUL-DY.
031400     PERFORM C210-JULIAN-DAY-NUMBER
031500        THRU C210-JULIAN-DAY-NUMBER-EX.
031600     MOVE WK-N-JUL-ABS-DAY           TO WK-N-LOST-ABS-DAY.
031700
031800     MOVE WK-N-RULE-FND-OCCRAT       TO WK-N-FND-YMDHM.
031900     MOVE WK-N-FND-CCYY              TO WK-N-JUL-CCYY.
032000     MOVE WK-N-FND-MO                TO WK-N-JUL-MO.
032100     MOVE WK-N-FND-DY                TO WK-N-JUL-DY.
032200     PERFORM C210-JULIAN-DAY-NUMBER
032300        THRU C210-JULIAN-DAY-NUMBER-EX.
032400     MOVE WK-N-JUL-ABS-DAY           TO WK-N-FND-ABS-DAY.
032500
032600     COMPUTE WK-N-LOST-TOT-MIN =
032700             (WK-N-LOST-ABS-DAY * 1440)
032800             + (WK-N-LOST-HR * 60) + WK-N-LOST-MI.
032900     COMPUTE WK-N-FND-TOT-MIN =
033000             (WK-N-FND-ABS-DAY * 1440)
033100             + (WK-N-FND-HR * 60) + WK-N-FND-MI.
033200
033300     COMPUTE WK-N-GAP-MINUTES =
033400             WK-N-LOST-TOT-MIN - WK-N-FND-TOT-MIN.
033500
033600     DIVIDE WK-N-GAP-MINUTES BY 1440
033700        GIVING WK-N-TIME-GAP-DAYS
033800        REMAINDER WK-N-GAP-REMAINDR.
033900
034000     IF      WK-N-GAP-MINUTES < 0
034100         AND WK-N-GAP-REMAINDR NOT = 0
034200             SUBTRACT 1 FROM WK-N-TIME-GAP-DAYS.
034300
034400     IF      WK-N-TIME-GAP-DAYS < 0
034500             MULTIPLY WK-N-TIME-GAP-DAYS BY -1.
034600
034700     MOVE "N"                        TO WK-C-TIME-GAP-UNDEF-SW.
034800
034900 C200-TIME-GAP-DAYS-EX.
035000     EXIT.
035100
035200*---------------------------------------------------------------*
035300*    GREGORIAN-TO-ABSOLUTE-DAY-NUMBER - WK-N-JUL-CCYY/MO/DY IN,
035400*    WK-N-JUL-ABS-DAY OUT.  NO INTRINSIC FUNCTIONS ON THIS
035500*    MACHINE - WORKED OUT BY HAND WITH THE CUMULATIVE-DAYS TABLE
035600*    ABOVE, THE SAME WAY THE OLD AGE-CALC ROUTINES DID IT.
035700*---------------------------------------------------------------*
035800 C210-JULIAN-DAY-NUMBER.
035900
036000     MOVE "N"                        TO WK-N-JUL-LEAP-SW.
036100     DIVIDE WK-N-JUL-CCYY BY 4
036200        GIVING WK-N-JUL-DIV4-Q   REMAINDER WK-N-JUL-DIV4-R.
036300     DIVIDE WK-N-JUL-CCYY BY 100
036400        GIVING WK-N-JUL-DIV100-Q REMAINDER WK-N-JUL-DIV100-R.
036500     DIVIDE WK-N-JUL-CCYY BY 400
036600        GIVING WK-N-JUL-DIV400-Q REMAINDER WK-N-JUL-DIV400-R.
036700     IF      WK-N-JUL-DIV4-R = 0
036800         AND (WK-N-JUL-DIV100-R NOT = 0
036900               OR WK-N-JUL-DIV400-R = 0)
037000             MOVE "Y"                TO WK-N-JUL-LEAP-SW.
037100
037200     COMPUTE WK-N-JUL-Y1 = WK-N-JUL-CCYY - 1.
037300
037400     COMPUTE WK-N-JUL-ABS-DAY =
037500               (WK-N-JUL-Y1 * 365)
037600             + (WK-N-JUL-Y1 / 4)
037700             - (WK-N-JUL-Y1 / 100)
037800             + (WK-N-JUL-Y1 / 400)
037900             + WK-N-MONTH-CUM-DAYS (WK-N-JUL-MO)
038000             + WK-N-JUL-DY.
038100
038200     IF      WK-N-JUL-MO > 2
038300         AND WK-N-JUL-IS-LEAP-YEAR
038400             ADD 1                    TO WK-N-JUL-ABS-DAY.
038500
038600 C210-JULIAN-DAY-NUMBER-EX.
038700     EXIT.
038800
038900*---------------------------------------------------------------*
039000*    RATCLIFF/OBERSHELP SIMILARITY RATIO ON THE TRIMMED, LOWER-
039100*    CASED DESCRIPTIONS - 2*M / (LEN1+LEN2), KEPT AS WHOLE
039200*    PERCENTAGE POINTS (0-100) SO THE 0.60/0.45 THRESHOLDS
039300*    COMPARE AS 60/45 WITHOUT ANY DECIMAL DATA ITEMS.
039400*---------------------------------------------------------------*
039500 C300-SIMILARITY-RATIO.
039600
039700     MOVE ZERO                       TO WK-N-SIMILARITY-PCT.
039800     MOVE WK-C-RULE-LOST-DESCRN      TO WK-C-LOST-DESC-LC.
039900     PERFORM C320-TRIM-LOWER-DESC
040000        THRU C320-TRIM-LOWER-DESC-EX.
040100     MOVE WK-N-TRIM-END              TO WK-N-LOST-DESC-LEN.
040200
040300     MOVE WK-C-RULE-FND-DESCRN       TO WK-C-FND-DESC-LC.
040400     PERFORM C321-TRIM-LOWER-FNDDESC
040500        THRU C321-TRIM-LOWER-FNDDESC-EX.
040600
040700     IF      WK-N-LOST-DESC-LEN = ZERO
040800         AND WK-N-FND-DESC-LEN  = ZERO
040900             GO TO C300-SIMILARITY-RATIO-EX.
041000
041100     MOVE ZERO                       TO WK-N-LCS-M-TOTAL.
041200     MOVE ZERO                       TO WK-N-LCS-STACK-TOP.
041300
041400     IF      WK-N-LOST-DESC-LEN NOT = ZERO
041500         AND WK-N-FND-DESC-LEN  NOT = ZERO
041600             SET LCS-FX TO 1
041700             MOVE 1                  TO WK-N-LCS-A1 (1)
041800             MOVE WK-N-LOST-DESC-LEN TO WK-N-LCS-B1 (1)
041900             MOVE 1                  TO WK-N-LCS-A2 (1)
042000             MOVE WK-N-FND-DESC-LEN  TO WK-N-LCS-B2 (1)
042100             MOVE 1                  TO WK-N-LCS-STACK-TOP
042200
042300             PERFORM C310-FIND-COMMON-BLOCKS
042400                THRU C310-FIND-COMMON-BLOCKS-EX
042500                UNTIL WK-N-LCS-STACK-TOP = ZERO.
042600
042700     IF      (WK-N-LOST-DESC-LEN + WK-N-FND-DESC-LEN) NOT = ZERO
042800             COMPUTE WK-N-SIMILARITY-PCT =
042900                ((WK-N-LCS-M-TOTAL * 2) * 100)
043000                / (WK-N-LOST-DESC-LEN + WK-N-FND-DESC-LEN).
043100
043200 C300-SIMILARITY-RATIO-EX.
043300     EXIT.
043400
043500*---------------------------------------------------------------*
043600*    POP ONE (LEFT,RIGHT) SEGMENT PAIR, FIND ITS LONGEST COMMON
043700*    CONTIGUOUS BLOCK, ADD THE LENGTH TO THE RUNNING TOTAL AND
043800*    PUSH THE LEFT-OF-MATCH AND RIGHT-OF-MATCH SEGMENT PAIRS
043900*    BACK ON THE STACK FOR FURTHER SEARCHING.
044000*---------------------------------------------------------------*
044100 C310-FIND-COMMON-BLOCKS.
044200
044300     SET LCS-FX TO WK-N-LCS-STACK-TOP.
044400     MOVE WK-N-LCS-A1 (LCS-FX)       TO WK-N-LCS-CUR-A1.
044500     MOVE WK-N-LCS-B1 (LCS-FX)       TO WK-N-LCS-CUR-B1.
044600     MOVE WK-N-LCS-A2 (LCS-FX)       TO WK-N-LCS-CUR-A2.
044700     MOVE WK-N-LCS-B2 (LCS-FX)       TO WK-N-LCS-CUR-B2.
044800     SUBTRACT 1 FROM WK-N-LCS-STACK-TOP.
044900
045000     IF      WK-N-LCS-CUR-A1 > WK-N-LCS-CUR-B1
045100         OR  WK-N-LCS-CUR-A2 > WK-N-LCS-CUR-B2
045200             GO TO C310-FIND-COMMON-BLOCKS-EX.
045300
045400     MOVE ZERO                       TO WK-N-LCS-BEST-LEN.
045500     MOVE ZERO                       TO WK-N-LCS-BEST-P1.
045600     MOVE ZERO                       TO WK-N-LCS-BEST-P2.
045700
045800     PERFORM C311-SCAN-I-LOOP
045900        THRU C311-SCAN-I-LOOP-EX
046000        VARYING WK-N-LCS-I FROM WK-N-LCS-CUR-A1 BY 1
046100        UNTIL WK-N-LCS-I > WK-N-LCS-CUR-B1.
046200
046300     IF      WK-N-LCS-BEST-LEN = ZERO
046400             GO TO C310-FIND-COMMON-BLOCKS-EX.
046500
046600     ADD     WK-N-LCS-BEST-LEN       TO WK-N-LCS-M-TOTAL.
046700
046800     ADD     1                       TO WK-N-LCS-STACK-TOP.
046900     SET     LCS-FX TO WK-N-LCS-STACK-TOP.
047000     MOVE    WK-N-LCS-CUR-A1         TO WK-N-LCS-A1 (LCS-FX).
047100     COMPUTE WK-N-LCS-B1 (LCS-FX) = WK-N-LCS-BEST-P1 - 1.
047200     MOVE    WK-N-LCS-CUR-A2         TO WK-N-LCS-A2 (LCS-FX).
047300     COMPUTE WK-N-LCS-B2 (LCS-FX) = WK-N-LCS-BEST-P2 - 1.
047400
047500     ADD     1                       TO WK-N-LCS-STACK-TOP.
047600     SET     LCS-FX TO WK-N-LCS-STACK-TOP.
047700     COMPUTE WK-N-LCS-A1 (LCS-FX) =
047800             WK-N-LCS-BEST-P1 + WK-N-LCS-BEST-LEN.
047900     MOVE    WK-N-LCS-CUR-B1         TO WK-N-LCS-B1 (LCS-FX).
048000     COMPUTE WK-N-LCS-A2 (LCS-FX) =
048100             WK-N-LCS-BEST-P2 + WK-N-LCS-BEST-LEN.
048200     MOVE    WK-N-LCS-CUR-B2         TO WK-N-LCS-B2 (LCS-FX).
048300
048400 C310-FIND-COMMON-BLOCKS-EX.
048500     EXIT.
048600
048700*---------------------------------------------------------------*
048800*    OUTER SCAN OF C310 - ONE LOST-STRING START POSITION PER
048900*    CALL, DRIVING THE INNER FOUND-STRING SCAN IN C312.
049000*---------------------------------------------------------------*
049100 C311-SCAN-I-LOOP.
049200
049300     PERFORM C312-SCAN-J-LOOP
049400        THRU C312-SCAN-J-LOOP-EX
049500        VARYING WK-N-LCS-J FROM WK-N-LCS-CUR-A2 BY 1
049600        UNTIL WK-N-LCS-J > WK-N-LCS-CUR-B2.
049700
049800 C311-SCAN-I-LOOP-EX.
049900     EXIT.
050000
050100*---------------------------------------------------------------*
050200*    INNER SCAN OF C310 - ONE FOUND-STRING START POSITION PER
050300*    CALL - MEASURE THE RUN AT (I,J) AND KEEP IT IF IT IS THE
050400*    LONGEST SEEN SO FAR FOR THIS SEGMENT PAIR.
050500*---------------------------------------------------------------*
050600 C312-SCAN-J-LOOP.
050700
050800     MOVE ZERO                        TO WK-N-LCS-RUN.
050900     PERFORM C313-MATCH-RUN-LEN
051000        THRU C313-MATCH-RUN-LEN-EX.
051100     IF      WK-N-LCS-RUN > WK-N-LCS-BEST-LEN
051200             MOVE WK-N-LCS-RUN        TO WK-N-LCS-BEST-LEN
051300             MOVE WK-N-LCS-I          TO WK-N-LCS-BEST-P1
051400             MOVE WK-N-LCS-J          TO WK-N-LCS-BEST-P2
051500     END-IF.
051600
051700 C312-SCAN-J-LOOP-EX.
051800     EXIT.
051900
052000*---------------------------------------------------------------*
052100*    LENGTH OF THE MATCHING RUN STARTING AT LOST(I) / FND(J).
052200*---------------------------------------------------------------*
052300 C313-MATCH-RUN-LEN.
052400
052500     PERFORM C314-RUN-LEN-STEP
052600        THRU C314-RUN-LEN-STEP-EX
052700        VARYING WK-N-LCS-K FROM ZERO BY 1
052800        UNTIL (WK-N-LCS-I + WK-N-LCS-K) > WK-N-LCS-CUR-B1
052900           OR (WK-N-LCS-J + WK-N-LCS-K) > WK-N-LCS-CUR-B2
053000           OR WK-C-LOST-DESC-CHAR (WK-N-LCS-I + WK-N-LCS-K)
053100              NOT = WK-C-FND-DESC-CHAR
053200                 (WK-N-LCS-J + WK-N-LCS-K).
053300
053400 C313-MATCH-RUN-LEN-EX.
053500     EXIT.
053600
053700*---------------------------------------------------------------*
053800*    BODY OF THE C313 SCAN - THE RUN REACHED AT LEAST K+1 CHARS.
053900*---------------------------------------------------------------*
054000 C314-RUN-LEN-STEP.
054100
054200     MOVE WK-N-LCS-K                  TO WK-N-LCS-RUN.
054300
054400 C314-RUN-LEN-STEP-EX.
054500     EXIT.
054600
054700*---------------------------------------------------------------*
054800*    TRIM LEADING/TRAILING BLANKS AND LOWER-CASE THE LOST-ITEM
054900*    DESCRIPTION.  LEAVES THE TRIMMED TEXT LEFT-JUSTIFIED IN
055000*    WK-C-LOST-DESC-LC WITH ITS LENGTH IN WK-N-TRIM-END.
055100*---------------------------------------------------------------*
055200 C320-TRIM-LOWER-DESC.
055300
055400     INSPECT WK-C-LOST-DESC-LC CONVERTING
055500        "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
055600        "abcdefghijklmnopqrstuvwxyz".
055700
055800     PERFORM Z100-NULL-STEP
055900        THRU Z100-NULL-STEP-EX
056000        VARYING WK-N-TRIM-START FROM 1 BY 1
056100        UNTIL WK-N-TRIM-START > 60
056200           OR WK-C-LOST-DESC-CHAR (WK-N-TRIM-START)
056300              NOT = SPACE.
056400
056500     IF      WK-N-TRIM-START > 60
056600             MOVE SPACES              TO WK-C-LOST-DESC-LC
056700             MOVE ZERO                TO WK-N-TRIM-END
056800             GO TO C320-TRIM-LOWER-DESC-EX.
056900
057000     PERFORM Z100-NULL-STEP
057100        THRU Z100-NULL-STEP-EX
057200        VARYING WK-N-TRIM-END FROM 60 BY -1
057300        UNTIL WK-N-TRIM-END < WK-N-TRIM-START
057400           OR WK-C-LOST-DESC-CHAR (WK-N-TRIM-END)
057500              NOT = SPACE.
057600
057700     IF      WK-N-TRIM-START = 1
057800             CONTINUE
057900     ELSE
058000             MOVE WK-C-LOST-DESC-LC
058100                  (WK-N-TRIM-START : ) TO WK-C-TRIM-SCRATCH
058200             MOVE SPACES              TO WK-C-LOST-DESC-LC
058300             COMPUTE WK-N-TRIM-IX =
058400                  WK-N-TRIM-END - WK-N-TRIM-START + 1
058500             MOVE WK-C-TRIM-SCRATCH (1 : WK-N-TRIM-IX)
058600                                      TO WK-C-LOST-DESC-LC
058700             MOVE WK-N-TRIM-IX        TO WK-N-TRIM-END.
058800
058900 C320-TRIM-LOWER-DESC-EX.
059000     EXIT.
059100
059200*---------------------------------------------------------------*
059300*    SAME TREATMENT AS C320 FOR THE FOUND-ITEM DESCRIPTION.
059400*---------------------------------------------------------------*
059500 C321-TRIM-LOWER-FNDDESC.
059600
059700     INSPECT WK-C-FND-DESC-LC CONVERTING
059800        "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
059900        "abcdefghijklmnopqrstuvwxyz".
060000
060100     PERFORM Z100-NULL-STEP
060200        THRU Z100-NULL-STEP-EX
060300        VARYING WK-N-TRIM-START FROM 1 BY 1
060400        UNTIL WK-N-TRIM-START > 60
060500           OR WK-C-FND-DESC-CHAR (WK-N-TRIM-START)
060600              NOT = SPACE.
060700
060800     IF      WK-N-TRIM-START > 60
060900             MOVE SPACES              TO WK-C-FND-DESC-LC
061000             MOVE ZERO                TO WK-N-FND-DESC-LEN
061100             GO TO C321-TRIM-LOWER-FNDDESC-EX.
061200
061300     PERFORM Z100-NULL-STEP
061400        THRU Z100-NULL-STEP-EX
061500        VARYING WK-N-TRIM-END FROM 60 BY -1
061600        UNTIL WK-N-TRIM-END < WK-N-TRIM-START
061700           OR WK-C-FND-DESC-CHAR (WK-N-TRIM-END)
061800              NOT = SPACE.
061900
062000     IF      WK-N-TRIM-START = 1
062100             CONTINUE
062200     ELSE
062300             MOVE WK-C-FND-DESC-LC
062400                  (WK-N-TRIM-START : ) TO WK-C-TRIM-SCRATCH
062500             MOVE SPACES              TO WK-C-FND-DESC-LC
062600             COMPUTE WK-N-TRIM-IX =
062700                  WK-N-TRIM-END - WK-N-TRIM-START + 1
062800             MOVE WK-C-TRIM-SCRATCH (1 : WK-N-TRIM-IX)
062900                                      TO WK-C-FND-DESC-LC
063000             MOVE WK-N-TRIM-IX        TO WK-N-TRIM-END.
063100
063200     MOVE WK-N-TRIM-END              TO WK-N-FND-DESC-LEN.
063300
063400 C321-TRIM-LOWER-FNDDESC-EX.
063500     EXIT.
063600
063700*---------------------------------------------------------------*
063800*    KEYWORD OVERLAP - LOWER-CASE EACH DESCRIPTION, TURN EVERY
063900*    "/" INTO A BLANK, SPLIT ON BLANKS INTO DISTINCT TOKENS AND
064000*    COUNT HOW MANY LOST TOKENS ALSO APPEAR IN THE FOUND SET.
064100*---------------------------------------------------------------*
064200 C400-KEYWORD-OVERLAP.
064300
064400     MOVE ZERO                       TO WK-N-KEYWORD-OVERLAP.
064500     MOVE ZERO                       TO WK-N-LOST-TOK-CNT.
064600     MOVE ZERO                       TO WK-N-FND-TOK-CNT.
064700
064800     MOVE WK-C-RULE-LOST-DESCRN      TO WK-C-LOST-TOKSRC.
064900     INSPECT WK-C-LOST-TOKSRC CONVERTING
065000        "ABCDEFGHIJKLMNOPQRSTUVWXYZ/" TO
065100        "abcdefghijklmnopqrstuvwxyz ".
065200     PERFORM C410-TOKENIZE-LOST
065300        THRU C410-TOKENIZE-LOST-EX.
065400
065500     MOVE WK-C-RULE-FND-DESCRN       TO WK-C-FND-TOKSRC.
065600     INSPECT WK-C-FND-TOKSRC CONVERTING
065700        "ABCDEFGHIJKLMNOPQRSTUVWXYZ/" TO
065800        "abcdefghijklmnopqrstuvwxyz ".
065900     PERFORM C411-TOKENIZE-FOUND
066000        THRU C411-TOKENIZE-FOUND-EX.
066100
066200     IF      WK-N-LOST-TOK-CNT > ZERO
066300         AND WK-N-FND-TOK-CNT  > ZERO
066400             PERFORM C420-OVERLAP-STEP
066500                THRU C420-OVERLAP-STEP-EX
066600                VARYING WK-N-TOK-IX FROM 1 BY 1
066700                UNTIL WK-N-TOK-IX > WK-N-LOST-TOK-CNT.
066800
066900 C400-KEYWORD-OVERLAP-EX.
067000     EXIT.
067100
067200*---------------------------------------------------------------*
067300*    BODY OF THE C400 SCAN - ONE LOST TOKEN PER CALL, CHECKED
067400*    AGAINST THE FULL FOUND-TOKEN TABLE.
067500*---------------------------------------------------------------*
067600 C420-OVERLAP-STEP.
067700
067800     SET     LTOK-X TO WK-N-TOK-IX.
067900     SET     FTOK-X TO 1.
068000     SEARCH  WK-C-FND-TOKEN
068100         AT END
068200             CONTINUE
068300         WHEN WK-C-FND-TOKEN (FTOK-X) =
068400              WK-C-LOST-TOKEN (LTOK-X)
068500             ADD 1                     TO WK-N-KEYWORD-OVERLAP
068600     END-SEARCH.
068700
068800 C420-OVERLAP-STEP-EX.
068900     EXIT.
069000
069100*---------------------------------------------------------------*
069200*    SPLIT WK-C-LOST-TOKSRC ON BLANKS INTO WK-C-LOST-TOKEN,
069300*    DROPPING ANY TOKEN ALREADY SEEN FOR THIS DESCRIPTION.
069400*---------------------------------------------------------------*
069500 C410-TOKENIZE-LOST.
069600
069700     MOVE 1                          TO WK-N-TOK-START.
069800
069900     PERFORM C412-TOKENIZE-LOST-STEP
070000        THRU C412-TOKENIZE-LOST-STEP-EX
070100        UNTIL WK-N-TOK-START > 60.
070200
070300 C410-TOKENIZE-LOST-EX.
070400     EXIT.
070500
070600*---------------------------------------------------------------*
070700*    BODY OF THE C410 SCAN - FIND THE NEXT TOKEN IN
070800*    WK-C-LOST-TOKSRC, STORE IT IF IT IS NEW, AND ADVANCE
070900*    WK-N-TOK-START PAST IT READY FOR THE NEXT CALL.
071000*---------------------------------------------------------------*
071100 C412-TOKENIZE-LOST-STEP.
071200
071300     PERFORM Z100-NULL-STEP
071400        THRU Z100-NULL-STEP-EX
071500        VARYING WK-N-TOK-START FROM WK-N-TOK-START
071600        BY 1 UNTIL WK-N-TOK-START > 60
071700           OR WK-C-LOST-TOKSRC (WK-N-TOK-START : 1)
071800              NOT = SPACE.
071900     IF      WK-N-TOK-START > 60
072000             GO TO C412-TOKENIZE-LOST-STEP-EX.
072100
072200     MOVE    WK-N-TOK-START           TO WK-N-TOK-END.
072300     PERFORM Z100-NULL-STEP
072400        THRU Z100-NULL-STEP-EX
072500        VARYING WK-N-TOK-END FROM WK-N-TOK-START
072600        BY 1 UNTIL WK-N-TOK-END > 60
072700           OR WK-C-LOST-TOKSRC (WK-N-TOK-END : 1)
072800              = SPACE.
072900     SUBTRACT 1                       FROM WK-N-TOK-END.
073000
073100     MOVE    SPACES                   TO WK-C-CANDIDATE-TOKEN.
073200     MOVE    WK-C-LOST-TOKSRC
073300             (WK-N-TOK-START : WK-N-TOK-END - WK-N-TOK-START + 1)
073400                                       TO WK-C-CANDIDATE-TOKEN.
073500
073600     MOVE    "N"                      TO WK-C-DUP-FOUND-SW.
073700     IF      WK-N-LOST-TOK-CNT > ZERO
073800             SET LTOK-X TO 1
073900             SEARCH WK-C-LOST-TOKEN VARYING LTOK-X
074000                 AT END
074100                     CONTINUE
074200                 WHEN LTOK-X NOT > WK-N-LOST-TOK-CNT
074300                  AND WK-C-LOST-TOKEN (LTOK-X) = WK-C-CANDIDATE-TOKEN
074400                     MOVE "Y"          TO WK-C-DUP-FOUND-SW
074500             END-SEARCH
074600     END-IF.
074700
074800     IF      NOT WK-C-TOKEN-IS-DUP
074900     AND     WK-N-LOST-TOK-CNT < 15
075000             ADD 1                     TO WK-N-LOST-TOK-CNT
075100             SET LTOK-X TO WK-N-LOST-TOK-CNT
075200             MOVE WK-C-CANDIDATE-TOKEN TO WK-C-LOST-TOKEN (LTOK-X)
075300     END-IF.
075400
075500     ADD     1                        TO WK-N-TOK-END.
075600     MOVE    WK-N-TOK-END             TO WK-N-TOK-START.
075700
075800 C412-TOKENIZE-LOST-STEP-EX.
075900     EXIT.
076000
076100*---------------------------------------------------------------*
076200*    SAME SPLIT FOR WK-C-FND-TOKSRC.
076300*---------------------------------------------------------------*
076400 C411-TOKENIZE-FOUND.
076500
076600     MOVE 1                          TO WK-N-TOK-START.
076700
076800     PERFORM C413-TOKENIZE-FOUND-STEP
076900        THRU C413-TOKENIZE-FOUND-STEP-EX
077000        UNTIL WK-N-TOK-START > 60.
077100
077200 C411-TOKENIZE-FOUND-EX.
077300     EXIT.
077400
077500*---------------------------------------------------------------*
077600*    BODY OF THE C411 SCAN - FIND THE NEXT TOKEN IN
077700*    WK-C-FND-TOKSRC, STORE IT IF IT IS NEW, AND ADVANCE
077800*    WK-N-TOK-START PAST IT READY FOR THE NEXT CALL.
077900*---------------------------------------------------------------*
078000 C413-TOKENIZE-FOUND-STEP.
078100
078200     PERFORM Z100-NULL-STEP
078300        THRU Z100-NULL-STEP-EX
078400        VARYING WK-N-TOK-START FROM WK-N-TOK-START
078500        BY 1 UNTIL WK-N-TOK-START > 60
078600           OR WK-C-FND-TOKSRC (WK-N-TOK-START : 1)
078700              NOT = SPACE.
078800     IF      WK-N-TOK-START > 60
078900             GO TO C413-TOKENIZE-FOUND-STEP-EX.
079000
079100     MOVE    WK-N-TOK-START           TO WK-N-TOK-END.
079200     PERFORM Z100-NULL-STEP
079300        THRU Z100-NULL-STEP-EX
079400        VARYING WK-N-TOK-END FROM WK-N-TOK-START
079500        BY 1 UNTIL WK-N-TOK-END > 60
079600           OR WK-C-FND-TOKSRC (WK-N-TOK-END : 1)
079700              = SPACE.
079800     SUBTRACT 1                       FROM WK-N-TOK-END.
079900
080000     MOVE    SPACES                   TO WK-C-CANDIDATE-TOKEN.
080100     MOVE    WK-C-FND-TOKSRC
080200             (WK-N-TOK-START : WK-N-TOK-END - WK-N-TOK-START + 1)
080300                                       TO WK-C-CANDIDATE-TOKEN.
080400
080500     MOVE    "N"                      TO WK-C-DUP-FOUND-SW.
080600     IF      WK-N-FND-TOK-CNT > ZERO
080700             SET FTOK-X TO 1
080800             SEARCH WK-C-FND-TOKEN VARYING FTOK-X
080900                 AT END
081000                     CONTINUE
081100                 WHEN FTOK-X NOT > WK-N-FND-TOK-CNT
081200                  AND WK-C-FND-TOKEN (FTOK-X) = WK-C-CANDIDATE-TOKEN
081300                     MOVE "Y"          TO WK-C-DUP-FOUND-SW
081400             END-SEARCH
081500     END-IF.
081600
081700     IF      NOT WK-C-TOKEN-IS-DUP
081800     AND     WK-N-FND-TOK-CNT < 15
081900             ADD 1                     TO WK-N-FND-TOK-CNT
082000             SET FTOK-X TO WK-N-FND-TOK-CNT
082100             MOVE WK-C-CANDIDATE-TOKEN TO WK-C-FND-TOKEN (FTOK-X)
082200     END-IF.
082300
082400     ADD     1                        TO WK-N-TOK-END.
082500     MOVE    WK-N-TOK-END             TO WK-N-TOK-START.
082600
082700 C413-TOKENIZE-FOUND-STEP-EX.
082800     EXIT.
082900
083000*---------------------------------------------------------------*
083100*    SHARED NO-OP STEP FOR PURE-SCAN PERFORM ... VARYING LOOPS
083200*    WHOSE ENTIRE JOB IS DONE BY THE VARYING/UNTIL CLAUSE ITSELF.
083300*---------------------------------------------------------------*
083400 Z100-NULL-STEP.
083500
083600     CONTINUE.
083700
083800 Z100-NULL-STEP-EX.
083900     EXIT.
084000
084100******************************************************************
084200************** END OF PROGRAM SOURCE -  LFM010 ******************
084300******************************************************************
